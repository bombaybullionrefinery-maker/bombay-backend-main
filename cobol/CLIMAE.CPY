000100******************************************************************
000200*               C O P Y   C L I M A E                           *
000300*  MAESTRO DE CLIENTES DE LA CASA DE EMPENOS                    *
000400*  CADA REGISTRO REPRESENTA UN CLIENTE QUE HA EMPENADO PRENDAS  *
000500*  DE ORO O PLATA A CAMBIO DE UN PRESTAMO EN EFECTIVO           *
000600*------------------------------------------------------------------
000700* FECHA       : 19/06/1987                                      *
000800* PROGRAMADOR : M. CASTELLANOS (MAC)                             *
000900* DESCRIPCION : LAYOUT DEL ARCHIVO CLIMAE (142 BYTES, SIN        *
001000*             : RESERVA; EL CAMPO DE DOC. IDENTIDAD OCUPA TODO   *
001020*             : EL ESPACIO RESTANTE DEL REGISTRO)                *
001040* CAMBIOS     : 10/08/2006 NQV SOL-0381 SE QUITA EL FILLER DE 3   *
001060*             : BYTES QUE DEJABA EL REGISTRO EN 145 BYTES; EL     *
001080*             : MAESTRO DE CLIENTES DEBE SER DE 142 BYTES EXACTOS*
001100******************************************************************
001200 01  CLI-REGISTRO.
001300     02 CLI-ID                           PIC X(12).
001400     02 CLI-NOMBRE                       PIC X(30).
001500     02 CLI-TELEFONO                     PIC X(15).
001600     02 CLI-DIRECCION                    PIC X(60).
001700     02 CLI-DOC-IDENTIDAD                PIC X(25).
001720*               SIN FILLER: LOS CAMPOS ANTERIORES YA SUMAN LOS   *
001740*               142 BYTES DEL REGISTRO; NO HAY RESERVA DISPONIBLE*
