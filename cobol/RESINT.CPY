000100******************************************************************
000200*               C O P Y   R E S I N T                           *
000300*  RESULTADO DEL CALCULO DE INTERES POR PRESTAMO (UN REGISTRO   *
000400*  POR PRESTAMO QUE DEVENGA INTERES EN LA CORRIDA)              *
000500*------------------------------------------------------------------
000600* FECHA       : 19/06/1987                                      *
000700* PROGRAMADOR : M. CASTELLANOS (MAC)                             *
000800* DESCRIPCION : LAYOUT DEL ARCHIVO RESINT (58 BYTES DE DATO MAS  *
000900*             : 2 BYTES DE RESERVA = 60 BYTES FISICOS)          *
001000******************************************************************
001100 01  RIN-REGISTRO.
001200     02 RIN-PRE-ID                       PIC X(12).
001300     02 RIN-PRINCIPAL                    PIC S9(09)V99.
001400     02 RIN-DIAS                         PIC 9(05).
001500     02 RIN-INTERES                      PIC S9(09)V99.
001600     02 RIN-TOTAL                        PIC S9(09)V99.
001700     02 RIN-TIPO                         PIC X(08).
001800        88 RIN-ES-MENSUAL                           VALUE
001900                                         'MONTHLY '.
002000     02 FILLER                           PIC X(02).
