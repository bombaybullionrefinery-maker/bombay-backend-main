000100******************************************************************
000200* FECHA       : 19/06/1987                                       *
000300* PROGRAMADOR : M. CASTELLANOS (MAC)                              *
000400* APLICACION  : EMPENOS ORO Y PLATA                               *
000500* PROGRAMA    : ABOPAG03                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : TERCER PASO DEL LOTE. APLICA CADA ABONO DEL       *
000800*             : ARCHIVO ABOPAG AL PRESTAMO QUE CORRESPONDE        *
000900*             : (BUSQUEDA BINARIA EN TABLA DE PRESTAMOS EN        *
001000*             : MEMORIA), REPARTE EL ABONO ENTRE INTERES Y        *
001100*             : PRINCIPAL SEGUN EL TIPO DE TRANSACCION, ACTUALIZA *
001200*             : EL SALDO DEL PRESTAMO Y CIERRA EL PRESTAMO        *
001300*             : CUANDO CORRESPONDE. LOS ABONOS A PRESTAMOS QUE    *
001400*             : NO EXISTEN O YA ESTAN CANCELADOS SE RECHAZAN.     *
001500* ARCHIVOS    : ABOPAG   (ENTRADA, ABONOS DE LA CORRIDA)           *
001600*             : PRELOM   (ENTRADA, MAESTRO DE PRESTAMOS)           *
001700*             : ABOPAGOU (SALIDA, ABONOS CON REPARTO CALCULADO)    *
001800*             : PRELOMOU (SALIDA, MAESTRO DE PRESTAMOS AL DIA)     *
001900*             : CTLTOT   (SALIDA, TOTAL DE EFECTIVO RECIBIDO)      *
002000* ACCION (ES) : EL MAESTRO DE PRESTAMOS SE CARGA COMPLETO EN UNA   *
002100*             : TABLA EN MEMORIA (VOLUMEN DE PRESTAMOS ES BAJO) Y  *
002200*             : SE BUSCA CON SEARCH ALL; SE ASUME PRELOM VIENE     *
002300*             : ORDENADO ASCENDENTE POR PRE-ID DESDE EL PASO 2     *
002400* PROGRAMA(S) : DEBD1R00 (BITACORA DE RECHAZOS)                   *
002500* INSTALADO   : 19/06/1987                                        *
002600******************************************************************
002700* BITACORA DE CAMBIOS                                            *
002800* 19/06/1987 MAC SOL-0100 PRIMERA VERSION, SOLO ABONO DE TIPO     *
002900*            INTERES O PRINCIPAL                                 *
003000* 11/04/1988 MAC SOL-0103 SE AGREGA TIPO BOTH (AMBOS) CON EL      *
003100*            INTERES PRIMERO Y EL RESTO A PRINCIPAL               *
003200* 25/08/1990 MAC SOL-0121 SE AGREGA TIPO FULLRELEASE PARA EL      *
003300*            DESEMPENO TOTAL DE LA PRENDA Y CIERRE DEL PRESTAMO   *
003400* 14/02/1991 RTZ SOL-0157 SE CAMBIA LA BUSQUEDA SECUENCIAL DEL    *
003500*            PRESTAMO POR BUSQUEDA BINARIA EN TABLA (SEARCH ALL)  *
003600* 08/11/1996 JLP SOL-0270 SE RECHAZA EL ABONO CUANDO EL PRESTAMO  *
003700*            YA ESTA CANCELADO EN VEZ DE APLICARLO IGUAL          *
003800* 30/09/1998 JLP SOL-0303 REVISION Y2K: LA FECHA DEL ABONO SE     *
003900*            MANEJA CON ANIO DE 4 DIGITOS, SIN VENTANA DE SIGLO   *
004000* 11/01/1999 JLP SOL-0304 CIERRE DE REVISION Y2K, SIN PENDIENTES  *
004100* 17/05/2004 NQV SOL-0356 CUANDO FALTA EL TIPO DE TRANSACCION SE  *
004200*            APLICA COMO BOTH (INTERES PRIMERO) POR DEFECTO       *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.                     ABOPAG03.
004600 AUTHOR.                         M. CASTELLANOS.
004700 INSTALLATION.                   CASA DE EMPENOS EL QUETZAL.
004800 DATE-WRITTEN.                   19/06/1987.
004900 DATE-COMPILED.
005000 SECURITY.                       USO INTERNO UNICAMENTE.
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT ABOPAG ASSIGN TO ABOPAG
005800            FILE STATUS IS FS-ABOPAG.
005900     SELECT PRELOM ASSIGN TO PRELOM
006000            FILE STATUS IS FS-PRELOM.
006100     SELECT ABOPAGOU ASSIGN TO ABOPAGOU
006200            FILE STATUS IS FS-ABOPAGOU.
006300     SELECT PRELOMOU ASSIGN TO PRELOMOU
006400            FILE STATUS IS FS-PRELOMOU.
006500     SELECT CTLTOT ASSIGN TO CTLTOT
006600            FILE STATUS IS FS-CTLTOT.
006700 DATA DIVISION.
006800 FILE SECTION.
006900*                   ABONOS DE LA CORRIDA
007000 FD  ABOPAG.
007100     COPY ABOPAG.
007200*                   MAESTRO DE PRESTAMOS - SE CARGA EN TABLA
007300 FD  PRELOM.
007400     COPY PRELOM.
007500*                   ABONOS CON EL REPARTO YA CALCULADO
007600 FD  ABOPAGOU.
007700 01  ABO-SALIDA                          PIC X(160).
007800*                   MAESTRO DE PRESTAMOS ACTUALIZADO
007900 FD  PRELOMOU.
008000 01  PRE-SALIDA                          PIC X(103).
008100*                   TOTAL DE EFECTIVO RECIBIDO EN LA CORRIDA
008200 FD  CTLTOT.
008300     COPY CTLTOT.
008400 WORKING-STORAGE SECTION.
008500******************************************************************
008600*               C A M P O S    D E    T R A B A J O              *
008700******************************************************************
008800 01  WKS-CAMPOS-DE-TRABAJO.
008900     02 WKS-PROGRAMA                     PIC X(08) VALUE
009000                                         'ABOPAG03'.
009100     02 WKS-FLAGS.
009200        04 WKS-FIN-ABOPAG                PIC 9(01) VALUE ZERO.
009300           88 FIN-ABOPAG                             VALUE 1.
009400        04 WKS-PRESTAMO-ENCONTRADO       PIC 9(01) VALUE ZERO.
009500           88 PRESTAMO-OK                            VALUE 1.
009600     02 WKS-REG-LEIDOS                   PIC 9(07) COMP
009700                                         VALUE ZERO.
009800     02 WKS-REG-APLICADOS                PIC 9(07) COMP
009900                                         VALUE ZERO.
010000     02 WKS-REG-RECHAZADOS               PIC 9(07) COMP
010100                                         VALUE ZERO.
010200     02 FILLER                           PIC X(05) VALUE SPACES.
010300*               TABLA DE PRESTAMOS EN MEMORIA (BUSQUEDA BINARIA)
010400 01  WKS-CONTADOR-PRESTAMOS              PIC 9(04) COMP
010500                                         VALUE ZERO.
010600 01  WKS-TABLA-PRESTAMOS.
010700     02 WKS-PRE-TB OCCURS 2000 TIMES
010800                   ASCENDING KEY WKS-ID-TB                        SOL-0157
010900                   INDEXED BY WKS-IX-PRE WKS-IX-BUSCA.
011000        03 WKS-ID-TB                     PIC X(12).
011100        03 WKS-SERIAL-TB                 PIC X(06).
011200        03 WKS-CLI-ID-TB                 PIC X(12).
011300        03 WKS-CLI-NOM-TB                 PIC X(30).
011400        03 WKS-PRINCIPAL-TB                PIC S9(09)V99.
011500        03 WKS-TASA-TB                     PIC 9(02)V99.
011600        03 WKS-FEC-PMO-TB                  PIC 9(08).
011700        03 WKS-FEC-ULT-TB                  PIC 9(08).
011800        03 WKS-SITUACION-TB                PIC X(08).
011900        03 WKS-CANT-PDAS-TB                 PIC 9(02).
012000*               TABLA DE DIAS ACUMULADOS ANTES DE CADA MES
012100 01  TABLA-DIAS-ACUM.
012200     02 FILLER   PIC X(36) VALUE
012300        '000031059090120151181212243273304334'.
012400 01  F-DIAS-ACUM REDEFINES TABLA-DIAS-ACUM.
012500     02 DIA-ACUM-MES       PIC 9(03) OCCURS 12 TIMES.
012600 01  WKS-SUBINDICE                       PIC 9(02) COMP.
012700*               FECHAS Y DIAS DE DEVENGO PARA EL ABONO ACTUAL
012800 01  WKS-FECHA-PAGO                       PIC 9(08).
012900 01  WKS-FECHA-PAGO-R REDEFINES WKS-FECHA-PAGO.
013000     02 WKS-FP-ANIO                        PIC 9(04).
013100     02 WKS-FP-MES                         PIC 9(02).
013200     02 WKS-FP-DIA                         PIC 9(02).
013300 01  WKS-FECHA-INICIO                    PIC 9(08).
013400 01  WKS-FECHA-INICIO-R REDEFINES WKS-FECHA-INICIO.
013500     02 WKS-FI-ANIO                        PIC 9(04).
013600     02 WKS-FI-MES                         PIC 9(02).
013700     02 WKS-FI-DIA                         PIC 9(02).
013800 01  WKS-DIAS-ABS-PAGO                   PIC 9(09) COMP.
013900 01  WKS-DIAS-ABS-INICIO                 PIC 9(09) COMP.
014000 01  WKS-DIAS-DEVENGO                    PIC S9(07) COMP.
014100 01  WKS-ANIO-MENOS-UNO                  PIC 9(04) COMP.
014200 01  WKS-BISIESTO                        PIC 9(01) COMP.
014300     88 WKS-ES-BISIESTO                            VALUE 1.
014400 01  WKS-DIV-TEMP                        PIC 9(06) COMP.
014500 01  WKS-RESTO-4                         PIC 9(04) COMP.
014600 01  WKS-RESTO-100                       PIC 9(04) COMP.
014700 01  WKS-RESTO-400                       PIC 9(04) COMP.
014800 01  WKS-INTERES-CALC                    PIC S9(09)V9999 COMP.
014900 01  WKS-ACUMULADO                       PIC S9(09)V99.
015000*               REPARTO DEL ABONO ENTRE INTERES Y PRINCIPAL
015100 01  WKS-PRINCIPAL-PAGADO                PIC S9(09)V99.
015200 01  WKS-INTERES-PAGADO                  PIC S9(09)V99.
015300 01  WKS-SALDO-NUEVO                     PIC S9(09)V99.
015400 01  WKS-DIFERENCIA-LIQUIDACION          PIC S9(09)V99.
015500*               ACUMULADOR DE EFECTIVO RECIBIDO EN LA CORRIDA
015600 01  WKS-TOT-EFECTIVO-CORRIDA            PIC S9(11)V99 COMP.
015700*               CAMPOS PARA EL RECHAZO DEL ABONO
015800 01  WKS-MOTIVO-RECHAZO                  PIC X(09).
015900 01  WKS-DESCRIPCION-RECHAZO             PIC X(75).
016000 01  WKS-VALOR-RECHAZO-ALFA              PIC X(20).
016100 01  WKS-VALOR-RECHAZO-NUM REDEFINES WKS-VALOR-RECHAZO-ALFA.
016200     02 WKS-VR-IMPORTE                    PIC S9(09)V99.
016300     02 FILLER                            PIC X(09).
016400 01  FS-ABOPAG                           PIC X(02) VALUE '00'.
016500 01  FS-PRELOM                           PIC X(02) VALUE '00'.
016600 01  FS-ABOPAGOU                         PIC X(02) VALUE '00'.
016700 01  FS-PRELOMOU                         PIC X(02) VALUE '00'.
016800 01  FS-CTLTOT                           PIC X(02) VALUE '00'.
016900 PROCEDURE DIVISION.
017000 100-MAIN.
017100     PERFORM 110-APERTURA-ARCHIVOS
017200             THRU 110-APERTURA-ARCHIVOS-E.
017300     PERFORM 120-CARGA-TABLA-PRESTAMOS
017400             THRU 120-CARGA-TABLA-PRESTAMOS-E.
017500     PERFORM 200-PROCESA-ABONOS
017600             THRU 200-PROCESA-ABONOS-E.
017700     PERFORM 400-REESCRIBE-PRESTAMOS
017800             THRU 400-REESCRIBE-PRESTAMOS-E.
017900     PERFORM 490-ESCRITURA-TOTALES
018000             THRU 490-ESCRITURA-TOTALES-E.
018100     PERFORM 900-CIERRA-ARCHIVOS
018200             THRU 900-CIERRA-ARCHIVOS-E.
018300     STOP RUN.
018400 100-MAIN-E. EXIT.
018500*--------> APERTURA DE ARCHIVOS DE ENTRADA Y SALIDA
018600 110-APERTURA-ARCHIVOS.
018700     OPEN INPUT ABOPAG.
018800     OPEN INPUT PRELOM.
018900     OPEN OUTPUT ABOPAGOU.
019000     OPEN OUTPUT PRELOMOU.
019100     OPEN OUTPUT CTLTOT.
019200     IF FS-ABOPAG NOT = '00' OR FS-PRELOM NOT = '00'
019300                             OR FS-ABOPAGOU NOT = '00'
019400                             OR FS-PRELOMOU NOT = '00'
019500                             OR FS-CTLTOT NOT = '00'
019600        DISPLAY '==> ERROR AL ABRIR ARCHIVOS DE ABOPAG03' UPON
019700                CONSOLE
019800        MOVE 91 TO RETURN-CODE
019900        STOP RUN
020000     END-IF.
020100     MOVE ZERO TO WKS-TOT-EFECTIVO-CORRIDA.
020200 110-APERTURA-ARCHIVOS-E. EXIT.
020300*--------> CARGA EL MAESTRO DE PRESTAMOS COMPLETO EN LA TABLA
020400 120-CARGA-TABLA-PRESTAMOS.
020500 121-LEE-PRELOM.
020600     READ PRELOM AT END GO TO 120-CARGA-TABLA-PRESTAMOS-E.
020700     ADD 1 TO WKS-CONTADOR-PRESTAMOS.
020800     SET WKS-IX-PRE TO WKS-CONTADOR-PRESTAMOS.
020900     MOVE PRE-ID             TO WKS-ID-TB (WKS-IX-PRE).
021000     MOVE PRE-SERIAL          TO WKS-SERIAL-TB (WKS-IX-PRE).
021100     MOVE PRE-CLI-ID           TO WKS-CLI-ID-TB (WKS-IX-PRE).
021200     MOVE PRE-CLI-NOMBRE       TO WKS-CLI-NOM-TB (WKS-IX-PRE).
021300     MOVE PRE-PRINCIPAL         TO WKS-PRINCIPAL-TB (WKS-IX-PRE).
021400     MOVE PRE-TASA-MENSUAL       TO WKS-TASA-TB (WKS-IX-PRE).
021500     MOVE PRE-FECHA-PRESTAMO      TO WKS-FEC-PMO-TB (WKS-IX-PRE).
021600     MOVE PRE-FECHA-ULT-INTERES    TO WKS-FEC-ULT-TB (WKS-IX-PRE).
021700     MOVE PRE-SITUACION              TO WKS-SITUACION-TB
021800                                         (WKS-IX-PRE).
021900     MOVE PRE-CANT-PDAS                TO WKS-CANT-PDAS-TB
022000                                         (WKS-IX-PRE).
022100     GO TO 121-LEE-PRELOM.
022200 120-CARGA-TABLA-PRESTAMOS-E. EXIT.
022300*--------> LECTURA SECUENCIAL DE ABONOS (ESTILO ANTIGUO GO TO)
022400 200-PROCESA-ABONOS.
022500     READ ABOPAG AT END GO TO 200-PROCESA-ABONOS-E.
022600     ADD 1 TO WKS-REG-LEIDOS.
022700     PERFORM 210-BUSCA-PRESTAMO THRU 210-BUSCA-PRESTAMO-E.
022800     IF PRESTAMO-OK AND
022900             WKS-SITUACION-TB (WKS-IX-PRE) NOT = 'CLOSED  '
023000        PERFORM 230-DETERMINA-TIPO THRU 230-DETERMINA-TIPO-E
023100        PERFORM 240-CALCULA-ACUMULADO
023200                THRU 240-CALCULA-ACUMULADO-E
023300        PERFORM 250-REPARTE-ABONO THRU 250-REPARTE-ABONO-E
023400        PERFORM 290-ACTUALIZA-PRESTAMO
023500                THRU 290-ACTUALIZA-PRESTAMO-E
023600        PERFORM 300-ESCRITURA-ABONO THRU 300-ESCRITURA-ABONO-E
023700        ADD 1 TO WKS-REG-APLICADOS
023800     ELSE
023900        PERFORM 310-RECHAZA-ABONO THRU 310-RECHAZA-ABONO-E
024000        ADD 1 TO WKS-REG-RECHAZADOS
024100     END-IF.
024200     GO TO 200-PROCESA-ABONOS.
024300 200-PROCESA-ABONOS-E. EXIT.
024400*--------> BUSQUEDA BINARIA DEL PRESTAMO POR PRE-ID
024500 210-BUSCA-PRESTAMO.
024600     MOVE ZERO TO WKS-PRESTAMO-ENCONTRADO.
024700     SET WKS-IX-BUSCA TO 1.
024800     SEARCH ALL WKS-PRE-TB                                        SOL-0157
024900        AT END
025000           MOVE ZERO TO WKS-PRESTAMO-ENCONTRADO
025100        WHEN WKS-ID-TB (WKS-IX-BUSCA) = ABO-PRE-ID
025200           SET WKS-IX-PRE TO WKS-IX-BUSCA
025300           SET PRESTAMO-OK TO TRUE
025400     END-SEARCH.
025500 210-BUSCA-PRESTAMO-E. EXIT.
025600*--------> SI FALTA EL TIPO DE TRANSACCION SE ASUME BOTH
025700 230-DETERMINA-TIPO.
025800     IF ABO-TIPO-TRANS = SPACES
025900        MOVE 'BOTH        ' TO ABO-TIPO-TRANS
026000     END-IF.
026100 230-DETERMINA-TIPO-E. EXIT.
026200*--------> INTERES ACUMULADO DEL PRESTAMO A LA FECHA DEL ABONO
026300*          (MISMA FORMULA DE INTACR02: ACTUAL/ACTUAL, MES DE 30)
026400 240-CALCULA-ACUMULADO.
026500     IF WKS-FEC-ULT-TB (WKS-IX-PRE) NOT = ZERO
026600        MOVE WKS-FEC-ULT-TB (WKS-IX-PRE) TO WKS-FECHA-INICIO
026700     ELSE
026800        MOVE WKS-FEC-PMO-TB (WKS-IX-PRE) TO WKS-FECHA-INICIO
026900     END-IF.
027000     MOVE ABO-FECHA TO WKS-FECHA-PAGO.
027100     MOVE WKS-FP-ANIO TO WKS-ANIO-MENOS-UNO.
027200     SUBTRACT 1 FROM WKS-ANIO-MENOS-UNO.
027300     MOVE WKS-FP-MES TO WKS-SUBINDICE.
027400     PERFORM 241-VERIFICA-BISIESTO THRU 241-VERIFICA-BISIESTO-E.
027500     COMPUTE WKS-DIAS-ABS-PAGO =
027600             (WKS-FP-ANIO * 365)
027700             + (WKS-ANIO-MENOS-UNO / 4)
027800             - (WKS-ANIO-MENOS-UNO / 100)
027900             + (WKS-ANIO-MENOS-UNO / 400)
028000             + DIA-ACUM-MES (WKS-SUBINDICE)
028100             + WKS-FP-DIA.
028200     IF WKS-ES-BISIESTO AND WKS-FP-MES > 2
028300        ADD 1 TO WKS-DIAS-ABS-PAGO
028400     END-IF.
028500     MOVE WKS-FI-ANIO TO WKS-ANIO-MENOS-UNO.
028600     SUBTRACT 1 FROM WKS-ANIO-MENOS-UNO.
028700     MOVE WKS-FI-MES TO WKS-SUBINDICE.
028800     PERFORM 242-VERIFICA-BISIESTO-INIC
028900             THRU 242-VERIFICA-BISIESTO-INIC-E.
029000     COMPUTE WKS-DIAS-ABS-INICIO =
029100             (WKS-FI-ANIO * 365)
029200             + (WKS-ANIO-MENOS-UNO / 4)
029300             - (WKS-ANIO-MENOS-UNO / 100)
029400             + (WKS-ANIO-MENOS-UNO / 400)
029500             + DIA-ACUM-MES (WKS-SUBINDICE)
029600             + WKS-FI-DIA.
029700     IF WKS-ES-BISIESTO AND WKS-FI-MES > 2
029800        ADD 1 TO WKS-DIAS-ABS-INICIO
029900     END-IF.
030000     COMPUTE WKS-DIAS-DEVENGO =
030100             WKS-DIAS-ABS-PAGO - WKS-DIAS-ABS-INICIO.
030200     IF WKS-DIAS-DEVENGO < 0
030300        MOVE ZERO TO WKS-DIAS-DEVENGO
030400     END-IF.
030500     COMPUTE WKS-INTERES-CALC =
030600             WKS-PRINCIPAL-TB (WKS-IX-PRE) *
030700             (WKS-TASA-TB (WKS-IX-PRE) / 100) *
030800             (WKS-DIAS-DEVENGO / 30).
030900     COMPUTE WKS-ACUMULADO ROUNDED = WKS-INTERES-CALC.
031000 240-CALCULA-ACUMULADO-E. EXIT.
031100*--------> ANIO BISIESTO DE LA FECHA DEL ABONO
031200 241-VERIFICA-BISIESTO.
031300     MOVE ZERO TO WKS-BISIESTO.
031400     DIVIDE WKS-FP-ANIO BY 4   GIVING WKS-DIV-TEMP
031500            REMAINDER WKS-RESTO-4.
031600     DIVIDE WKS-FP-ANIO BY 100 GIVING WKS-DIV-TEMP
031700            REMAINDER WKS-RESTO-100.
031800     DIVIDE WKS-FP-ANIO BY 400 GIVING WKS-DIV-TEMP
031900            REMAINDER WKS-RESTO-400.
032000     IF WKS-RESTO-4 = 0 AND
032100        (WKS-RESTO-100 NOT = 0 OR WKS-RESTO-400 = 0)
032200        SET WKS-ES-BISIESTO TO TRUE
032300     END-IF.
032400 241-VERIFICA-BISIESTO-E. EXIT.
032500*--------> ANIO BISIESTO DE LA FECHA DE INICIO DE DEVENGO
032600 242-VERIFICA-BISIESTO-INIC.
032700     MOVE ZERO TO WKS-BISIESTO.
032800     DIVIDE WKS-FI-ANIO BY 4   GIVING WKS-DIV-TEMP
032900            REMAINDER WKS-RESTO-4.
033000     DIVIDE WKS-FI-ANIO BY 100 GIVING WKS-DIV-TEMP
033100            REMAINDER WKS-RESTO-100.
033200     DIVIDE WKS-FI-ANIO BY 400 GIVING WKS-DIV-TEMP
033300            REMAINDER WKS-RESTO-400.
033400     IF WKS-RESTO-4 = 0 AND
033500        (WKS-RESTO-100 NOT = 0 OR WKS-RESTO-400 = 0)
033600        SET WKS-ES-BISIESTO TO TRUE
033700     END-IF.
033800 242-VERIFICA-BISIESTO-INIC-E. EXIT.
033900*--------> REPARTE EL IMPORTE DEL ABONO SEGUN EL TIPO DE
034000*          TRANSACCION (INTEREST / PRINCIPAL / BOTH / FULLRELEASE)
034100 250-REPARTE-ABONO.
034200     MOVE ZERO TO WKS-PRINCIPAL-PAGADO WKS-INTERES-PAGADO.
034300     EVALUATE TRUE
034400        WHEN ABO-TT-INTERES
034500           PERFORM 260-REPARTE-INTERES
034600                   THRU 260-REPARTE-INTERES-E
034700        WHEN ABO-TT-PRINCIPAL
034800           PERFORM 270-REPARTE-PRINCIPAL
034900                   THRU 270-REPARTE-PRINCIPAL-E
035000        WHEN ABO-TT-LIQUIDACION
035100           PERFORM 280-REPARTE-LIQUIDACION
035200                   THRU 280-REPARTE-LIQUIDACION-E
035300        WHEN OTHER
035400           PERFORM 265-REPARTE-AMBOS
035500                   THRU 265-REPARTE-AMBOS-E
035600     END-EVALUATE.
035700 250-REPARTE-ABONO-E. EXIT.
035800*--------> TIPO INTEREST: EL ABONO PAGA INTERES PRIMERO, EL
035900*          EXCEDENTE VA A PRINCIPAL
036000 260-REPARTE-INTERES.
036100     IF ABO-IMPORTE < WKS-ACUMULADO
036200        MOVE ABO-IMPORTE TO WKS-INTERES-PAGADO
036300     ELSE
036400        MOVE WKS-ACUMULADO TO WKS-INTERES-PAGADO
036500     END-IF.
036600     COMPUTE WKS-PRINCIPAL-PAGADO =
036700             ABO-IMPORTE - WKS-INTERES-PAGADO.
036800 260-REPARTE-INTERES-E. EXIT.
036900*--------> TIPO PRINCIPAL: EL ABONO ABONA PRINCIPAL PRIMERO, EL
037000*          EXCEDENTE VA A INTERES
037100 270-REPARTE-PRINCIPAL.
037200     IF ABO-IMPORTE < WKS-PRINCIPAL-TB (WKS-IX-PRE)
037300        MOVE ABO-IMPORTE TO WKS-PRINCIPAL-PAGADO
037400     ELSE
037500        MOVE WKS-PRINCIPAL-TB (WKS-IX-PRE)
037600                TO WKS-PRINCIPAL-PAGADO
037700     END-IF.
037800     COMPUTE WKS-INTERES-PAGADO =
037900             ABO-IMPORTE - WKS-PRINCIPAL-PAGADO.
038000 270-REPARTE-PRINCIPAL-E. EXIT.
038100*--------> TIPO BOTH (O SIN TIPO): INTERES PRIMERO, EL RESTO A
038200*          PRINCIPAL, SIN PASAR DEL SALDO PENDIENTE
038300 265-REPARTE-AMBOS.
038400     IF ABO-IMPORTE < WKS-ACUMULADO
038500        MOVE ABO-IMPORTE TO WKS-INTERES-PAGADO
038600     ELSE
038700        MOVE WKS-ACUMULADO TO WKS-INTERES-PAGADO
038800     END-IF.
038900     COMPUTE WKS-PRINCIPAL-PAGADO =
039000             ABO-IMPORTE - WKS-INTERES-PAGADO.
039100     IF WKS-PRINCIPAL-PAGADO > WKS-PRINCIPAL-TB (WKS-IX-PRE)
039200        MOVE WKS-PRINCIPAL-TB (WKS-IX-PRE)
039300                TO WKS-PRINCIPAL-PAGADO
039400     END-IF.
039500 265-REPARTE-AMBOS-E. EXIT.
039600*--------> TIPO FULLRELEASE: SE LIQUIDA EL INTERES ACUMULADO Y
039700*          TODO EL SALDO, SIN IMPORTAR EL IMPORTE RECIBIDO
039800 280-REPARTE-LIQUIDACION.
039900     MOVE WKS-ACUMULADO TO WKS-INTERES-PAGADO.
040000     MOVE WKS-PRINCIPAL-TB (WKS-IX-PRE) TO WKS-PRINCIPAL-PAGADO.
040100     COMPUTE WKS-DIFERENCIA-LIQUIDACION =
040200             ABO-IMPORTE -
040300             (WKS-ACUMULADO + WKS-PRINCIPAL-TB (WKS-IX-PRE)).
040400     IF WKS-DIFERENCIA-LIQUIDACION NOT = 0
040500        PERFORM 285-INFORMA-DIFERENCIA
040600                THRU 285-INFORMA-DIFERENCIA-E
040700     END-IF.
040800 280-REPARTE-LIQUIDACION-E. EXIT.
040900*--------> EL IMPORTE RECIBIDO NO CUBRIO EXACTO EL DESEMPENO;
041000*          SE DEJA CONSTANCIA EN EL REPORTE DE EXCEPCIONES
041100 285-INFORMA-DIFERENCIA.
041200     MOVE ZERO TO WKS-VR-IMPORTE.
041300     MOVE WKS-DIFERENCIA-LIQUIDACION TO WKS-VR-IMPORTE.
041400     MOVE 'FRDIFF   ' TO WKS-MOTIVO-RECHAZO.
041500     MOVE 'IMPORTE RECIBIDO NO CUBRE EXACTO EL DESEMPENO'
041600          TO WKS-DESCRIPCION-RECHAZO.
041700     CALL 'DEBD1R00' USING ABO-ID WKS-MOTIVO-RECHAZO
041800                            WKS-VALOR-RECHAZO-ALFA
041900                            WKS-DESCRIPCION-RECHAZO.
042000 285-INFORMA-DIFERENCIA-E. EXIT.
042100*--------> APLICA EL REPARTO AL SALDO DEL PRESTAMO EN LA TABLA
042200 290-ACTUALIZA-PRESTAMO.
042300     COMPUTE WKS-SALDO-NUEVO =
042400             WKS-PRINCIPAL-TB (WKS-IX-PRE) - WKS-PRINCIPAL-PAGADO.
042500     IF WKS-SALDO-NUEVO < 0
042600        MOVE ZERO TO WKS-SALDO-NUEVO
042700     END-IF.
042800     MOVE WKS-SALDO-NUEVO TO WKS-PRINCIPAL-TB (WKS-IX-PRE).
042900     IF WKS-INTERES-PAGADO > 0
043000        MOVE ABO-FECHA TO WKS-FEC-ULT-TB (WKS-IX-PRE)
043100     END-IF.
043200     IF ABO-TT-LIQUIDACION OR WKS-SALDO-NUEVO = 0
043300        MOVE 'CLOSED  ' TO WKS-SITUACION-TB (WKS-IX-PRE)
043400     END-IF.
043500     ADD ABO-IMPORTE TO WKS-TOT-EFECTIVO-CORRIDA.
043600     MOVE WKS-PRINCIPAL-PAGADO TO ABO-PRINCIPAL-PAGADO.
043700     MOVE WKS-INTERES-PAGADO   TO ABO-INTERES-PAGADO.
043800 290-ACTUALIZA-PRESTAMO-E. EXIT.
043900*--------> ESCRITURA DEL ABONO CON EL REPARTO YA CALCULADO
044000 300-ESCRITURA-ABONO.
044100     WRITE ABO-SALIDA FROM ABO-REGISTRO.
044200 300-ESCRITURA-ABONO-E. EXIT.
044300*--------> RECHAZO DEL ABONO (PRESTAMO INEXISTENTE O CANCELADO)
044400 310-RECHAZA-ABONO.
044500     MOVE ZERO TO WKS-VR-IMPORTE.
044600     MOVE ABO-IMPORTE TO WKS-VR-IMPORTE.
044700     IF NOT PRESTAMO-OK
044800        MOVE 'NOLOAN   '  TO WKS-MOTIVO-RECHAZO
044900        MOVE 'ABONO HACE REFERENCIA A UN PRESTAMO INEXISTENTE'
045000             TO WKS-DESCRIPCION-RECHAZO
045100     ELSE
045200        MOVE 'LOANCLSD '  TO WKS-MOTIVO-RECHAZO
045300        MOVE 'ABONO HACE REFERENCIA A UN PRESTAMO YA CANCELADO'
045400             TO WKS-DESCRIPCION-RECHAZO
045500     END-IF.
045600     CALL 'DEBD1R00' USING ABO-ID WKS-MOTIVO-RECHAZO
045700                            WKS-VALOR-RECHAZO-ALFA
045800                            WKS-DESCRIPCION-RECHAZO.
045900 310-RECHAZA-ABONO-E. EXIT.
046000*--------> REESCRIBE EL MAESTRO DE PRESTAMOS CON LOS SALDOS
046100*          ACTUALIZADOS, EN EL MISMO ORDEN EN QUE SE CARGO
046200 400-REESCRIBE-PRESTAMOS.
046300     MOVE ZERO TO WKS-IX-PRE.
046400     SET WKS-IX-PRE TO 1.
046500 401-ESCRIBE-UN-PRESTAMO.
046600     IF WKS-IX-PRE > WKS-CONTADOR-PRESTAMOS
046700        GO TO 400-REESCRIBE-PRESTAMOS-E
046800     END-IF.
046900     MOVE SPACES                  TO PRE-REGISTRO.
047000     MOVE WKS-ID-TB (WKS-IX-PRE)    TO PRE-ID.
047100     MOVE WKS-SERIAL-TB (WKS-IX-PRE) TO PRE-SERIAL.
047200     MOVE WKS-CLI-ID-TB (WKS-IX-PRE)  TO PRE-CLI-ID.
047300     MOVE WKS-CLI-NOM-TB (WKS-IX-PRE)  TO PRE-CLI-NOMBRE.
047400     MOVE WKS-PRINCIPAL-TB (WKS-IX-PRE) TO PRE-PRINCIPAL.
047500     MOVE WKS-TASA-TB (WKS-IX-PRE)        TO PRE-TASA-MENSUAL.
047600     MOVE WKS-FEC-PMO-TB (WKS-IX-PRE)      TO PRE-FECHA-PRESTAMO.
047700     MOVE WKS-FEC-ULT-TB (WKS-IX-PRE)       TO
047800                                         PRE-FECHA-ULT-INTERES.
047900     MOVE WKS-SITUACION-TB (WKS-IX-PRE)      TO PRE-SITUACION.
048000     MOVE WKS-CANT-PDAS-TB (WKS-IX-PRE)       TO PRE-CANT-PDAS.
048100     WRITE PRE-SALIDA FROM PRE-REGISTRO.
048200     SET WKS-IX-PRE UP BY 1.
048300     GO TO 401-ESCRIBE-UN-PRESTAMO.
048400 400-REESCRIBE-PRESTAMOS-E. EXIT.
048500*--------> ESCRITURA DEL TOTAL DE EFECTIVO RECIBIDO EN LA CORRIDA
048600 490-ESCRITURA-TOTALES.
048700     MOVE SPACES TO CTL-REGISTRO.
048800     SET CTL-ES-EFECTIVO TO TRUE.
048900     MOVE WKS-TOT-EFECTIVO-CORRIDA TO CTL-EFECTIVO-RECIBIDO.
049000     WRITE CTL-REGISTRO.
049100 490-ESCRITURA-TOTALES-E. EXIT.
049200*--------> CIERRE ORDENADO DE ARCHIVOS
049300 900-CIERRA-ARCHIVOS.
049400     CLOSE ABOPAG PRELOM ABOPAGOU PRELOMOU CTLTOT.
049500     DISPLAY 'ABOPAG03 - ABONOS LEIDOS       : ' WKS-REG-LEIDOS
049600             UPON CONSOLE.
049700     DISPLAY 'ABOPAG03 - ABONOS APLICADOS     : '
049800             WKS-REG-APLICADOS UPON CONSOLE.
049900     DISPLAY 'ABOPAG03 - ABONOS RECHAZADOS     : '
050000             WKS-REG-RECHAZADOS UPON CONSOLE.
050100 900-CIERRA-ARCHIVOS-E. EXIT.
