000100******************************************************************
000200*               C O P Y   E R R L I N                           *
000300*  LINEA DEL REPORTE DE RECHAZOS (132 COLUMNAS, IMPRESION)      *
000400*  UNA LINEA POR PRENDA O ABONO RECHAZADO EN LA CORRIDA         *
000500*------------------------------------------------------------------
000600* FECHA       : 19/06/1987                                      *
000700* PROGRAMADOR : M. CASTELLANOS (MAC)                             *
000800******************************************************************
000900 01  ERL-LINEA.
001000     02 ERL-LLAVE                        PIC X(12).
001100     02 FILLER                           PIC X(02).
001200     02 ERL-CODIGO-RECHAZO               PIC X(09).
001300     02 FILLER                           PIC X(02).
001400     02 ERL-VALOR-ORIGEN                 PIC X(20).
001500     02 FILLER                           PIC X(02).
001600     02 ERL-DESCRIPCION                  PIC X(75).
001700     02 FILLER                           PIC X(10).
