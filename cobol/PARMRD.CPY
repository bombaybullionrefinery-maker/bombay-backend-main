000100******************************************************************
000200*               C O P Y   P A R M R D                           *
000300*  ARCHIVO DE PARAMETROS DE LA CORRIDA - UN SOLO REGISTRO CON   *
000400*  LA FECHA DE PROCESO (RUN-DATE) QUE GOBIERNA EL CALCULO DE    *
000500*  INTERES Y LA DETECCION DE PRESTAMOS EN MORA                 *
000600*------------------------------------------------------------------
000700* FECHA       : 19/06/1987                                      *
000800* PROGRAMADOR : M. CASTELLANOS (MAC)                             *
000900******************************************************************
001000 01  PRM-REGISTRO.
001100     02 PRM-FECHA-PROCESO                PIC 9(08).
