000100******************************************************************
000200*               C O P Y   P R E L O M                           *
000300*  MAESTRO DE PRESTAMOS PRENDARIOS (ORO Y PLATA)                *
000400*  UN REGISTRO POR PRESTAMO VIGENTE, CANCELADO O EN MORA        *
000500*------------------------------------------------------------------
000600* FECHA       : 19/06/1987                                      *
000700* PROGRAMADOR : M. CASTELLANOS (MAC)                             *
000800* DESCRIPCION : LAYOUT DEL ARCHIVO PRELOM (103 BYTES, VSEC)      *
000900* CAMBIOS     : 21/08/1990 MAC SOL-0104 SE AGREGA PRE-CANT-PDAS  *
000950*             : 10/08/2006 NQV SOL-0380 PRE-SERIAL-NUMERO PASA A *
000960*             :            X(05); SE GUARDA SIN CEROS A LA       *
000970*             :            IZQUIERDA (VER INTACR02)              *
001000******************************************************************
001100 01  PRE-REGISTRO.
001200     02 PRE-ID                           PIC X(12).
001300     02 PRE-SERIAL                       PIC X(06).
001400     02 PRE-SERIAL-R REDEFINES PRE-SERIAL.
001500        04 PRE-SERIAL-LETRA               PIC X(01).
001600        04 PRE-SERIAL-NUMERO              PIC X(05).
001650*               PRE-SERIAL-NUMERO SE GUARDA SIN CEROS A LA
001660*               IZQUIERDA (A150, NO A00150), JUSTIFICADO A LA
001670*               IZQUIERDA CON ESPACIOS A LA DERECHA - VER
001680*               210-ASIGNA-SERIAL EN INTACR02
001700     02 PRE-CLI-ID                       PIC X(12).
001800     02 PRE-CLI-NOMBRE                   PIC X(30).
001900     02 PRE-PRINCIPAL                    PIC S9(09)V99.
002000     02 PRE-TASA-MENSUAL                 PIC 9(02)V99.
002100     02 PRE-FECHA-PRESTAMO               PIC 9(08).
002200     02 PRE-FECHA-PRESTAMO-R REDEFINES PRE-FECHA-PRESTAMO.
002300        04 PRE-ANIO-PMO                   PIC 9(04).
002400        04 PRE-MES-PMO                    PIC 9(02).
002500        04 PRE-DIA-PMO                    PIC 9(02).
002600     02 PRE-FECHA-ULT-INTERES            PIC 9(08).
002700     02 PRE-SITUACION                    PIC X(08).
002800        88 PRE-VIGENTE                              VALUE
002900                                         'ACTIVE  '.
003000        88 PRE-CANCELADO                            VALUE
003100                                         'CLOSED  '.
003200        88 PRE-EN-MORA                               VALUE
003300                                         'OVERDUE '.
003400     02 PRE-CANT-PDAS                    PIC 9(02).
003500     02 FILLER                           PIC X(02).
