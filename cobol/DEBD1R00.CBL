000100******************************************************************
000200* FECHA       : 19/06/1987                                       *
000300* PROGRAMADOR : M. CASTELLANOS (MAC)                              *
000400* APLICACION  : EMPENOS ORO Y PLATA                               *
000500* PROGRAMA    : DEBD1R00                                          *
000600* TIPO        : SUBRUTINA DE SERVICIO (CALL)                      *
000700* DESCRIPCION : RUTINA COMPARTIDA QUE ESCRIBE UNA LINEA DEL       *
000800*             : REPORTE DE RECHAZOS. LA LLAMAN VALPRE01 Y         *
000900*             : ABOPAG03 CADA VEZ QUE UNA PRENDA O UN ABONO NO    *
001000*             : PASA LA VALIDACION DE NEGOCIO.                   *
001100* ARCHIVOS    : REPERR (SALIDA, IMPRESION 132 COL)                *
001200* ACCION (ES) : ES INVOCADA POR CALL, NO TIENE JCL PROPIO         *
001300* PROGRAMA(S) : NINGUNO                                           *
001400* INSTALADO   : 19/06/1987                                        *
001500******************************************************************
001600* BITACORA DE CAMBIOS                                            *
001700* 19/06/1987 MAC SOL-0098 PRIMERA VERSION, TOMADA DEL PATRON DE  *
001800*            LA RUTINA DE BITACORA DE ARCHIVOS DEL AREA DE       *
001900*            TARJETA DE CREDITO                                 *
002000* 03/09/1988 MAC SOL-0101 SE AGREGA CONTADOR DE LINEAS ESCRITAS  *
002100*            Y SALTO DE PAGINA CADA 55 LINEAS                   *
002200* 14/02/1991 RTZ SOL-0155 SE AJUSTA ENCABEZADO PARA LA NUEVA     *
002300*            RAZON SOCIAL DE LA CASA DE EMPENOS                 *
002400* 22/07/1994 RTZ SOL-0201 SE AGREGA VALIDACION DE ESTADO DE      *
002500*            ARCHIVO '35' EN LA APERTURA CON EXTEND              *
002600* 08/11/1996 JLP SOL-0268 SE REVISA RUTINA PARA USO DESDE LOS    *
002700*            CUATRO PROGRAMAS DEL NUEVO LOTE DE EMPENOS          *
002800* 30/09/1998 JLP SOL-0299 REVISION Y2K: SE CONFIRMA QUE EL       *
002900*            ENCABEZADO Y LA FECHA DE CORRIDA SOPORTAN ANIO DE   *
003000*            CUATRO DIGITOS A PARTIR DEL AMBITO DEL AMBITO 2000  *
003100* 11/01/1999 JLP SOL-0301 CIERRE DE REVISION Y2K, SIN PENDIENTES *
003200* 06/02/2003 NQV SOL-0340 CORRECCION DE COLUMNA EN EL TITULO     *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                     DEBD1R00.
003600 AUTHOR.                         M. CASTELLANOS.
003700 INSTALLATION.                   CASA DE EMPENOS EL QUETZAL.
003800 DATE-WRITTEN.                   19/06/1987.
003900 DATE-COMPILED.
004000 SECURITY.                       USO INTERNO UNICAMENTE.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT REPERR ASSIGN TO REPERR
004800            FILE STATUS IS FS-REPERR.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  REPERR.
005200 01  REPERR-LINEA.
005300     COPY ERRLIN.
005400 01  REPERR-LINEA-ALT REDEFINES REPERR-LINEA PIC X(132).
005500 WORKING-STORAGE SECTION.
005600******************************************************************
005700*               C A M P O S    D E    T R A B A J O              *
005800******************************************************************
005900 01  WKS-CAMPOS-DE-TRABAJO.
006000     02 WKS-REPERR-ABIERTO               PIC 9(01) VALUE ZERO.
006100        88 WKS-YA-ABIERTO                           VALUE 1.
006200     02 WKS-LINEAS-ESCRITAS               PIC 9(05) COMP
006300                                         VALUE ZERO.
006400     02 WKS-LINEAS-EN-PAGINA               PIC 9(02) COMP
006500                                         VALUE ZERO.
006600     02 FILLER                           PIC X(05) VALUE SPACES.
006700 01  FS-REPERR                           PIC X(02) VALUE '00'.
006800 01  WKS-ENCABEZADO.
006900     02 FILLER                           PIC X(40) VALUE
007000        'CASA DE EMPENOS EL QUETZAL - RECHAZOS'.
007100     02 FILLER                           PIC X(92) VALUE SPACES.
007200 01  WKS-ENCABEZADO-TBL REDEFINES WKS-ENCABEZADO.
007300     02 WKS-ENCAB-CAR                    PIC X(01)
007400                                         OCCURS 132 TIMES.
007500 01  WKS-SUBTITULO.
007600     02 FILLER                           PIC X(14) VALUE
007700        'LLAVE'.
007800     02 FILLER                           PIC X(14) VALUE
007900        'CODIGO'.
008000     02 FILLER                           PIC X(22) VALUE
008100        'VALOR ORIGEN'.
008200     02 FILLER                           PIC X(82) VALUE
008300        'DESCRIPCION DEL RECHAZO'.
008400 01  WKS-SUBTITULO-TBL REDEFINES WKS-SUBTITULO.
008500     02 WKS-SUBT-CAR                     PIC X(01)
008600                                         OCCURS 132 TIMES.
008700 LINKAGE SECTION.
008800 01  LK-LLAVE                            PIC X(12).
008900 01  LK-CODIGO                           PIC X(09).
009000 01  LK-VALOR                            PIC X(20).
009100 01  LK-DESCRIPCION                      PIC X(75).
009200 PROCEDURE DIVISION USING LK-LLAVE LK-CODIGO LK-VALOR
009300                           LK-DESCRIPCION.
009400 100-MAIN.
009500     IF WKS-YA-ABIERTO
009600         GO TO 200-ESCRIBE-RECHAZO.
009700     PERFORM 110-APERTURA-REPERR THRU 110-APERTURA-REPERR-E.
009800 200-ESCRIBE-RECHAZO.
009900     PERFORM 210-ARMA-LINEA THRU 210-ARMA-LINEA-E.
010000     PERFORM 220-CONTROL-PAGINA THRU 220-CONTROL-PAGINA-E.
010100     WRITE REPERR-LINEA.
010200     ADD 1 TO WKS-LINEAS-ESCRITAS.
010300     ADD 1 TO WKS-LINEAS-EN-PAGINA.
010400     GOBACK.
010500 110-APERTURA-REPERR.
010600     OPEN EXTEND REPERR.
010700     IF FS-REPERR = '35' OR FS-REPERR = '05'
010800         OPEN OUTPUT REPERR
010900         MOVE WKS-ENCABEZADO TO REPERR-LINEA
011000         WRITE REPERR-LINEA AFTER ADVANCING TOP-OF-FORM
011100         MOVE WKS-SUBTITULO TO REPERR-LINEA
011200         WRITE REPERR-LINEA AFTER ADVANCING 2 LINES
011300     END-IF.
011400     SET WKS-YA-ABIERTO TO TRUE.
011500 110-APERTURA-REPERR-E. EXIT.
011600 210-ARMA-LINEA.
011700     MOVE SPACES          TO REPERR-LINEA.
011800     MOVE LK-LLAVE         TO ERL-LLAVE.
011900     MOVE LK-CODIGO        TO ERL-CODIGO-RECHAZO.
012000     MOVE LK-VALOR         TO ERL-VALOR-ORIGEN.
012100     MOVE LK-DESCRIPCION   TO ERL-DESCRIPCION.
012200 210-ARMA-LINEA-E. EXIT.
012300 220-CONTROL-PAGINA.
012400     IF WKS-LINEAS-EN-PAGINA NOT < 55
012500         WRITE REPERR-LINEA FROM WKS-ENCABEZADO
012600               AFTER ADVANCING TOP-OF-FORM
012700         MOVE ZERO TO WKS-LINEAS-EN-PAGINA
012800     END-IF.
012900 220-CONTROL-PAGINA-E. EXIT.
013000 END PROGRAM DEBD1R00.
