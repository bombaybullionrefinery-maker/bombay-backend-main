000100******************************************************************
000200*               C O P Y   C T L T O T                           *
000300*  TOTALES DE CONTROL QUE SE TRASLADAN DE UN PASO DEL PROCESO   *
000400*  AL SIGUIENTE (VALPRE01/INTACR02/ABOPAG03 ESCRIBEN, TABCTL04  *
000500*  LEE PARA ARMAR EL TABLERO DE CONTROL)                        *
000600*------------------------------------------------------------------
000700* FECHA       : 19/06/1987                                      *
000800* PROGRAMADOR : M. CASTELLANOS (MAC)                             *
000900******************************************************************
001000 01  CTL-REGISTRO.
001100     02 CTL-TIPO-TOTAL                   PIC X(08).
001200        88 CTL-ES-METAL                             VALUE
001300                                         'METAL   '.
001400        88 CTL-ES-INTERES                           VALUE
001500                                         'INTERES '.
001600        88 CTL-ES-EFECTIVO                          VALUE
001700                                         'EFECTIVO'.
001800        88 CTL-ES-PRINCNEW                          VALUE
001900                                         'PRINCNEW'.
002000     02 CTL-DETALLE-METAL.
002100        04 CTL-METAL                      PIC X(06).
002200        04 CTL-CANT-PDAS                   PIC 9(07).
002300        04 CTL-PESO-BRUTO-TOT              PIC 9(09)V999.
002400        04 CTL-PESO-FINO-TOT               PIC 9(09)V999.
002500        04 CTL-VALOR-TOT                   PIC S9(11)V99.
002600     02 CTL-INTERES-ACUM REDEFINES CTL-DETALLE-METAL
002700                                         PIC S9(11)V99.
002800     02 CTL-EFECTIVO-RECIBIDO REDEFINES CTL-DETALLE-METAL
002900                                         PIC S9(11)V99.
003000     02 FILLER                           PIC X(06).
