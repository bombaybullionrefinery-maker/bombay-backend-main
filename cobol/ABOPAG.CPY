000100******************************************************************
000200*               C O P Y   A B O P A G                           *
000300*  DETALLE DE ABONOS (PAGOS) RECIBIDOS SOBRE UN PRESTAMO        *
000400*  UN REGISTRO POR ABONO, REFERENCIA AL PRESTAMO POR PRE-ID     *
000500*------------------------------------------------------------------
000600* FECHA       : 19/06/1987                                      *
000700* PROGRAMADOR : M. CASTELLANOS (MAC)                             *
000800* DESCRIPCION : LAYOUT DEL ARCHIVO ABOPAG (160 BYTES, VSEC)      *
000900******************************************************************
001000 01  ABO-REGISTRO.
001100     02 ABO-ID                           PIC X(12).
001200     02 ABO-PRE-ID                       PIC X(12).
001300     02 ABO-PRE-SERIAL                   PIC X(06).
001400     02 ABO-CLI-NOMBRE                   PIC X(30).
001500     02 ABO-IMPORTE                       PIC S9(09)V99.
001600     02 ABO-FECHA                        PIC 9(08).
001700     02 ABO-FECHA-R REDEFINES ABO-FECHA.
001800        04 ABO-ANIO-PAG                    PIC 9(04).
001900        04 ABO-MES-PAG                     PIC 9(02).
002000        04 ABO-DIA-PAG                     PIC 9(02).
002100     02 ABO-FORMA-PAGO                   PIC X(08).
002200     02 ABO-TIPO-TRANS                   PIC X(12).
002300        88 ABO-TT-INTERES                           VALUE
002400                                         'INTEREST    '.
002500        88 ABO-TT-PRINCIPAL                         VALUE
002600                                         'PRINCIPAL   '.
002700        88 ABO-TT-AMBOS                             VALUE
002800                                         'BOTH        '.
002900        88 ABO-TT-LIQUIDACION                       VALUE
003000                                         'FULLRELEASE '.
003100     02 ABO-PRINCIPAL-PAGADO             PIC S9(09)V99.
003200     02 ABO-INTERES-PAGADO               PIC S9(09)V99.
003300     02 ABO-NOTAS                        PIC X(30).
003400     02 FILLER                           PIC X(09).
