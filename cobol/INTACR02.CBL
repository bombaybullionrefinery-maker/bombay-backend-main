000100******************************************************************
000200* FECHA       : 19/06/1987                                       *
000300* PROGRAMADOR : M. CASTELLANOS (MAC)                              *
000400* APLICACION  : EMPENOS ORO Y PLATA                               *
000500* PROGRAMA    : INTACR02                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : SEGUNDO PASO DEL LOTE. A LOS PRESTAMOS NUEVOS     *
000800*             : (SERIAL EN BLANCO) LES ASIGNA EL SIGUIENTE SERIAL *
000900*             : DE LA CASA; A LOS PRESTAMOS VIGENTES O EN MORA    *
001000*             : LES CALCULA EL INTERES DEVENGADO A LA FECHA DE    *
001100*             : CORRIDA (PARMRD) Y LOS PASA A MORA SI TIENEN MAS  *
001200*             : DE 365 DIAS DE ATRASO. ESCRIBE EL MAESTRO DE      *
001300*             : PRESTAMOS ACTUALIZADO Y EL ARCHIVO RESINT.        *
001400* ARCHIVOS    : PRELOM   (ENTRADA, LEIDO DOS VECES)                *
001500*             : PARMRD   (ENTRADA, UN REGISTRO, FECHA DE CORRIDA)  *
001600*             : PRELOMOU (SALIDA, MAESTRO ACTUALIZADO)             *
001700*             : RESINT   (SALIDA, RESULTADO DE INTERES)            *
001800*             : CTLTOT   (SALIDA, TOTAL DE INTERES DEVENGADO)      *
001900* ACCION (ES) : PRIMERA PASADA BUSCA EL SERIAL MAYOR EXISTENTE;    *
002000*             : SEGUNDA PASADA ASIGNA SERIALES Y CALCULA INTERES   *
002100* PROGRAMA(S) : NINGUNO                                           *
002200* INSTALADO   : 19/06/1987                                        *
002300******************************************************************
002400* BITACORA DE CAMBIOS                                            *
002500* 19/06/1987 MAC SOL-0099 PRIMERA VERSION, CALCULO DE INTERES     *
002600*            SIMPLE PRORRATEADO POR DIA SOBRE MES DE 30 DIAS      *
002700* 11/04/1988 MAC SOL-0102 SE AGREGA LA TABLA DE DIAS ACUMULADOS   *
002800*            POR MES PARA EL CALCULO DE DIAS CALENDARIO REALES    *
002900* 25/08/1990 MAC SOL-0120 SE AGREGA ASIGNACION DE SERIAL NUEVO    *
003000*            A LOS PRESTAMOS CARGADOS SIN SERIAL EN ESTA CORRIDA  *
003100* 14/02/1991 RTZ SOL-0156 SE CORRIGE EL AJUSTE DE ANIO BISIESTO   *
003200*            CUANDO EL PRESTAMO SE OTORGO EN FEBRERO              *
003300* 08/11/1996 JLP SOL-0269 SE PASA A MORA AL PRESTAMO CON MAS DE   *
003400*            365 DIAS DE ATRASO EN VEZ DE SOLO REPORTARLO          *
003500* 30/09/1998 JLP SOL-0300 REVISION Y2K: LA FECHA DE CORRIDA Y LA  *
003600*            FECHA DEL PRESTAMO SE MANEJAN CON ANIO DE 4 DIGITOS  *
003700*            DESDE EL ARCHIVO PARMRD, SIN VENTANA DE SIGLO        *
003800* 11/01/1999 JLP SOL-0302 CIERRE DE REVISION Y2K, SIN PENDIENTES  *
003900* 17/05/2004 NQV SOL-0355 SE USA FECHA-ULT-INTERES COMO INICIO DE *
004000*            DEVENGO CUANDO EL PRESTAMO YA TUVO ABONOS DE INTERES *
004100* 09/08/2006 NQV SOL-0378 SE AGREGA REGISTRO CTLTOT PRINCNEW CON  *
004200*            EL PRINCIPAL DE LOS PRESTAMOS NUEVOS DE LA CORRIDA,  *
004300*            PARA EL CALCULO DE EFECTIVO EN CAJA DE TABCTL04      *
004320* 10/08/2006 NQV SOL-0380 CORRIGE EL SERIAL: SE GUARDA SIN CEROS  *
004340*            A LA IZQUIERDA (A150, NO A00150), SEGUN AUDITORIA   *
004360*            DE SISTEMAS; PRE-SERIAL-NUMERO PASA A X(05)         *
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.                     INTACR02.
004700 AUTHOR.                         M. CASTELLANOS.
004800 INSTALLATION.                   CASA DE EMPENOS EL QUETZAL.
004900 DATE-WRITTEN.                   19/06/1987.
005000 DATE-COMPILED.
005100 SECURITY.                       USO INTERNO UNICAMENTE.
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PRELOM ASSIGN TO PRELOM
005900            FILE STATUS IS FS-PRELOM.
006000     SELECT PARMRD ASSIGN TO PARMRD
006100            FILE STATUS IS FS-PARMRD.
006200     SELECT PRELOMOU ASSIGN TO PRELOMOU
006300            FILE STATUS IS FS-PRELOMOU.
006400     SELECT RESINT ASSIGN TO RESINT
006500            FILE STATUS IS FS-RESINT.
006600     SELECT CTLTOT ASSIGN TO CTLTOT
006700            FILE STATUS IS FS-CTLTOT.
006800 DATA DIVISION.
006900 FILE SECTION.
007000*                   MAESTRO DE PRESTAMOS - SE LEE DOS VECES
007100 FD  PRELOM.
007200     COPY PRELOM.
007300*                   PARAMETROS DE LA CORRIDA - FECHA DE PROCESO
007400 FD  PARMRD.
007500     COPY PARMRD.
007600*                   MAESTRO DE PRESTAMOS ACTUALIZADO
007700 FD  PRELOMOU.
007800 01  PRE-SALIDA                          PIC X(103).
007900*                   RESULTADO DEL CALCULO DE INTERES
008000 FD  RESINT.
008100     COPY RESINT.
008200*                   TOTAL DE INTERES DEVENGADO EN LA CORRIDA
008300 FD  CTLTOT.
008400     COPY CTLTOT.
008500 WORKING-STORAGE SECTION.
008600******************************************************************
008700*               C A M P O S    D E    T R A B A J O              *
008800******************************************************************
008900 01  WKS-CAMPOS-DE-TRABAJO.
009000     02 WKS-PROGRAMA                     PIC X(08) VALUE
009100                                         'INTACR02'.
009200     02 WKS-FLAGS.
009300        04 WKS-FIN-PRELOM                PIC 9(01) VALUE ZERO.
009400           88 FIN-PRELOM                             VALUE 1.
009500     02 WKS-REG-LEIDOS                   PIC 9(07) COMP
009600                                         VALUE ZERO.
009700     02 WKS-REG-DEVENGAN                 PIC 9(07) COMP
009800                                         VALUE ZERO.
009900     02 WKS-REG-NUEVOS                   PIC 9(07) COMP
010000                                         VALUE ZERO.
010100     02 WKS-REG-EN-MORA                  PIC 9(07) COMP
010200                                         VALUE ZERO.
010300     02 FILLER                           PIC X(05) VALUE SPACES.
010400*               FECHA DE CORRIDA (TOMADA DE PARMRD)
010500 01  WKS-FECHA-CORRIDA                   PIC 9(08).
010600 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
010700     02 WKS-FC-ANIO                       PIC 9(04).
010800     02 WKS-FC-MES                        PIC 9(02).
010900     02 WKS-FC-DIA                        PIC 9(02).
011000*               FECHA DE INICIO DE DEVENGO DEL PRESTAMO
011100 01  WKS-FECHA-INICIO                    PIC 9(08).
011200 01  WKS-FECHA-INICIO-R REDEFINES WKS-FECHA-INICIO.
011300     02 WKS-FI-ANIO                       PIC 9(04).
011400     02 WKS-FI-MES                        PIC 9(02).
011500     02 WKS-FI-DIA                        PIC 9(02).
011600*               TABLA DE DIAS ACUMULADOS ANTES DE CADA MES
011700*               (ENERO=0, FEBRERO=31, MARZO=59, ... NO BISIESTO)
011800 01  TABLA-DIAS-ACUM.
011900     02 FILLER   PIC X(36) VALUE
012000        '000031059090120151181212243273304334'.
012100 01  F-DIAS-ACUM REDEFINES TABLA-DIAS-ACUM.
012200     02 DIA-ACUM-MES       PIC 9(03) OCCURS 12 TIMES.
012300 01  WKS-SUBINDICE                       PIC 9(02) COMP.
012400*               DIAS ABSOLUTOS DE CADA FECHA Y DIAS DE DEVENGO
012500 01  WKS-DIAS-ABS-CORRIDA                PIC 9(09) COMP.
012600 01  WKS-DIAS-ABS-INICIO                 PIC 9(09) COMP.
012700 01  WKS-DIAS-DEVENGO                    PIC S9(07) COMP.
012800 01  WKS-ANIO-MENOS-UNO                  PIC 9(04) COMP.
012900 01  WKS-BISIESTO                        PIC 9(01) COMP.
013000     88 WKS-ES-BISIESTO                            VALUE 1.
013100 01  WKS-DIV-TEMP                        PIC 9(06) COMP.
013200 01  WKS-RESTO-4                         PIC 9(04) COMP.
013300 01  WKS-RESTO-100                       PIC 9(04) COMP.
013400 01  WKS-RESTO-400                       PIC 9(04) COMP.
013500*               CAMPOS DE CALCULO DE INTERES (4 DECIMALES)
013600 01  WKS-INTERES-CALC                    PIC S9(09)V9999 COMP.
013700 01  WKS-TOTAL-CALC                      PIC S9(09)V9999 COMP.
013800*               ACUMULADOR DE INTERES DEVENGADO EN LA CORRIDA
013900 01  WKS-TOT-INTERES-CORRIDA             PIC S9(11)V99 COMP.
014000*               ACUMULADOR DE PRINCIPAL DE PRESTAMOS NUEVOS
014100 01  WKS-TOT-PRINCIPAL-NUEVO             PIC S9(11)V99 COMP.      SOL-0378
014200*               ASIGNACION DE SERIAL NUEVO
014300 01  WKS-PROX-SERIAL                     PIC 9(05) COMP
014400                                         VALUE ZERO.
014500 01  WKS-SERIAL-ENCONTRADO               PIC 9(01) VALUE ZERO.
014600     88 HAY-SERIAL-MAYOR                            VALUE 1.
014620*               CAMPOS PARA QUITAR/PONER CEROS A LA IZQUIERDA
014640*               DEL SERIAL (SOL-0380)
014660 01  WKS-SERIAL-EDITADO                  PIC ZZZZ9.
014680 01  WKS-SERIAL-NUMERO-TRAB              PIC X(05).
014700 01  WKS-SERIAL-CHR REDEFINES WKS-SERIAL-NUMERO-TRAB.
014720     02 WKS-SERIAL-CHR-POS               PIC X(01)
014740                                         OCCURS 5 TIMES.
014760 01  WKS-SERIAL-DIG REDEFINES WKS-SERIAL-NUMERO-TRAB.
014780     02 WKS-SERIAL-DIG-POS               PIC 9(01)
014800                                         OCCURS 5 TIMES.
014820 77  WKS-SERIAL-POS                      PIC 9(02) COMP
014840                                         VALUE ZERO.
014860 77  WKS-SERIAL-VALOR                    PIC 9(05) COMP
014880                                         VALUE ZERO.
014900 77  WKS-SERIAL-IX                       PIC 9(01) COMP
014920                                         VALUE ZERO.
014940 01  FS-PRELOM                           PIC X(02) VALUE '00'.
014960 01  FS-PARMRD                           PIC X(02) VALUE '00'.
014980 01  FS-PRELOMOU                         PIC X(02) VALUE '00'.
015020 01  FS-RESINT                           PIC X(02) VALUE '00'.
015040 01  FS-CTLTOT                           PIC X(02) VALUE '00'.
015200 PROCEDURE DIVISION.
015300 100-MAIN.
015400     PERFORM 110-APERTURA-PARAMETROS
015500             THRU 110-APERTURA-PARAMETROS-E.
015600     PERFORM 120-BUSCA-SERIAL-MAYOR
015700             THRU 120-BUSCA-SERIAL-MAYOR-E.
015800     PERFORM 130-APERTURA-ARCHIVOS
015900             THRU 130-APERTURA-ARCHIVOS-E.
016000     PERFORM 200-PROCESA-PRESTAMOS
016100             THRU 200-PROCESA-PRESTAMOS-E.
016200     PERFORM 290-ESCRITURA-TOTALES
016300             THRU 290-ESCRITURA-TOTALES-E.
016400     PERFORM 900-CIERRA-ARCHIVOS
016500             THRU 900-CIERRA-ARCHIVOS-E.
016600     STOP RUN.
016700 100-MAIN-E. EXIT.
016800*--------> LECTURA DEL UNICO REGISTRO DE PARAMETROS DE LA CORRIDA
016900 110-APERTURA-PARAMETROS.
017000     OPEN INPUT PARMRD.
017100     IF FS-PARMRD NOT = '00'
017200        DISPLAY '==> ERROR AL ABRIR PARMRD EN INTACR02' UPON
017300                CONSOLE
017400        MOVE 91 TO RETURN-CODE
017500        STOP RUN
017600     END-IF.
017700     READ PARMRD.
017800     MOVE PRM-FECHA-PROCESO TO WKS-FECHA-CORRIDA.
017900     CLOSE PARMRD.
018000 110-APERTURA-PARAMETROS-E. EXIT.
018100*--------> PRIMERA PASADA: BUSCA EL SERIAL NUMERICO MAS ALTO YA
018200*          ASIGNADO, PARA SABER CUAL ES EL PROXIMO A REPARTIR
018300 120-BUSCA-SERIAL-MAYOR.
018400     MOVE ZERO TO WKS-PROX-SERIAL.
018500     MOVE ZERO TO WKS-SERIAL-ENCONTRADO.
018600     OPEN INPUT PRELOM.
018700     IF FS-PRELOM NOT = '00'
018800        DISPLAY '==> ERROR AL ABRIR PRELOM (1RA PASADA) EN '
018900                'INTACR02' UPON CONSOLE
019000        MOVE 91 TO RETURN-CODE
019100        STOP RUN
019200     END-IF.
019300 121-LEE-PRELOM-1RA.
019400     READ PRELOM AT END GO TO 120-BUSCA-SERIAL-MAYOR-E.
019500     IF PRE-SERIAL NOT = SPACES
019600        SET HAY-SERIAL-MAYOR TO TRUE
019620        MOVE PRE-SERIAL-NUMERO TO WKS-SERIAL-NUMERO-TRAB
019640        PERFORM 125-CONVIERTE-SERIAL THRU 125-CONVIERTE-SERIAL-E
019700        IF WKS-SERIAL-VALOR > WKS-PROX-SERIAL
019800           MOVE WKS-SERIAL-VALOR TO WKS-PROX-SERIAL
019900        END-IF
020000     END-IF.
020100     GO TO 121-LEE-PRELOM-1RA.
020200 120-BUSCA-SERIAL-MAYOR-E.
020300     CLOSE PRELOM.
020400     IF NOT HAY-SERIAL-MAYOR
020500        MOVE 149 TO WKS-PROX-SERIAL
020600     END-IF.
020620*--------> CONVIERTE EL SERIAL GUARDADO SIN CEROS (EJ. '150  ')
020640*          A SU VALOR NUMERICO, CARACTER POR CARACTER (SOL-0380)
020660 125-CONVIERTE-SERIAL.
020680     MOVE ZERO TO WKS-SERIAL-VALOR.
020700     MOVE 1 TO WKS-SERIAL-IX.
020720 125-CONVIERTE-SERIAL-LOOP.
020740     IF WKS-SERIAL-IX > 5
020760         GO TO 125-CONVIERTE-SERIAL-E.
020780     IF WKS-SERIAL-CHR-POS (WKS-SERIAL-IX) = SPACE
020800         GO TO 125-CONVIERTE-SERIAL-E.
020820     COMPUTE WKS-SERIAL-VALOR =
020840             WKS-SERIAL-VALOR * 10 + WKS-SERIAL-DIG-POS (WKS-SERIAL-IX).
020860     ADD 1 TO WKS-SERIAL-IX.
020880     GO TO 125-CONVIERTE-SERIAL-LOOP.
020900 125-CONVIERTE-SERIAL-E. EXIT.
020920*--------> APERTURA DE ARCHIVOS PARA LA SEGUNDA PASADA
020940 130-APERTURA-ARCHIVOS.
020960     OPEN INPUT PRELOM.
021000     OPEN OUTPUT PRELOMOU.
021100     OPEN OUTPUT RESINT.
021200     OPEN OUTPUT CTLTOT.
021300     IF FS-PRELOM NOT = '00' OR FS-PRELOMOU NOT = '00'
021400                              OR FS-RESINT NOT = '00'
021500                              OR FS-CTLTOT NOT = '00'
021600        DISPLAY '==> ERROR AL ABRIR ARCHIVOS DE INTACR02' UPON
021700                CONSOLE
021800        MOVE 91 TO RETURN-CODE
021900        STOP RUN
022000     END-IF.
022100     MOVE ZERO TO WKS-TOT-INTERES-CORRIDA.
022200     MOVE ZERO TO WKS-TOT-PRINCIPAL-NUEVO.                        SOL-0378
022300 130-APERTURA-ARCHIVOS-E. EXIT.
022400*--------> LECTURA SECUENCIAL DE PRESTAMOS (ESTILO ANTIGUO GO TO)
022500 200-PROCESA-PRESTAMOS.
022600     READ PRELOM AT END GO TO 200-PROCESA-PRESTAMOS-E.
022700     ADD 1 TO WKS-REG-LEIDOS.
022800     IF PRE-SERIAL = SPACES
022900        PERFORM 210-ASIGNA-SERIAL THRU 210-ASIGNA-SERIAL-E
023000     END-IF.
023100     IF PRE-VIGENTE OR PRE-EN-MORA
023200        PERFORM 220-CALCULA-DIAS-DEVENGO
023300                THRU 220-CALCULA-DIAS-DEVENGO-E
023400        PERFORM 230-CALCULA-INTERES
023500                THRU 230-CALCULA-INTERES-E
023600        PERFORM 240-VERIFICA-MORA
023700                THRU 240-VERIFICA-MORA-E
023800        PERFORM 250-ESCRITURA-RESULTADO
023900                THRU 250-ESCRITURA-RESULTADO-E
024000        ADD 1 TO WKS-REG-DEVENGAN
024100     END-IF.
024200     WRITE PRE-SALIDA FROM PRE-REGISTRO.
024300     GO TO 200-PROCESA-PRESTAMOS.
024400 200-PROCESA-PRESTAMOS-E. EXIT.
024500*--------> ASIGNA EL SIGUIENTE SERIAL DE LA CASA AL PRESTAMO NUEVO
024600 210-ASIGNA-SERIAL.
024700     ADD 1 TO WKS-PROX-SERIAL.
024800     MOVE 'A' TO PRE-SERIAL-LETRA.
024820*          SIN CEROS A LA IZQUIERDA: A150, NO A00150 (SOL-0380)
024840     MOVE WKS-PROX-SERIAL TO WKS-SERIAL-EDITADO.
024860     MOVE ZERO TO WKS-SERIAL-POS.
024880     INSPECT WKS-SERIAL-EDITADO TALLYING WKS-SERIAL-POS
024900             FOR LEADING SPACES.
024920     MOVE WKS-SERIAL-EDITADO (WKS-SERIAL-POS + 1:)
024940          TO PRE-SERIAL-NUMERO.
025000     ADD 1 TO WKS-REG-NUEVOS.
025100     ADD PRE-PRINCIPAL TO WKS-TOT-PRINCIPAL-NUEVO.                SOL-0378
025200 210-ASIGNA-SERIAL-E. EXIT.
025300*--------> DIAS CALENDARIO ENTRE EL INICIO DE DEVENGO Y LA CORRIDA
025400*          (ACTUAL/ACTUAL, RESPETA ANIOS BISIESTOS)
025500 220-CALCULA-DIAS-DEVENGO.
025600     IF PRE-FECHA-ULT-INTERES NOT = ZERO
025700        MOVE PRE-FECHA-ULT-INTERES TO WKS-FECHA-INICIO
025800     ELSE
025900        MOVE PRE-FECHA-PRESTAMO    TO WKS-FECHA-INICIO
026000     END-IF.
026100     MOVE WKS-FC-ANIO TO WKS-ANIO-MENOS-UNO.
026200     SUBTRACT 1 FROM WKS-ANIO-MENOS-UNO.
026300     MOVE WKS-FC-MES TO WKS-SUBINDICE.
026400     PERFORM 221-VERIFICA-BISIESTO THRU 221-VERIFICA-BISIESTO-E.
026500     COMPUTE WKS-DIAS-ABS-CORRIDA =
026600             (WKS-FC-ANIO * 365)
026700             + (WKS-ANIO-MENOS-UNO / 4)
026800             - (WKS-ANIO-MENOS-UNO / 100)
026900             + (WKS-ANIO-MENOS-UNO / 400)
027000             + DIA-ACUM-MES (WKS-SUBINDICE)
027100             + WKS-FC-DIA.
027200     IF WKS-ES-BISIESTO AND WKS-FC-MES > 2
027300        ADD 1 TO WKS-DIAS-ABS-CORRIDA
027400     END-IF.
027500     MOVE WKS-FI-ANIO TO WKS-ANIO-MENOS-UNO.
027600     SUBTRACT 1 FROM WKS-ANIO-MENOS-UNO.
027700     MOVE WKS-FI-MES TO WKS-SUBINDICE.
027800     PERFORM 222-VERIFICA-BISIESTO-INIC
027900             THRU 222-VERIFICA-BISIESTO-INIC-E.
028000     COMPUTE WKS-DIAS-ABS-INICIO =
028100             (WKS-FI-ANIO * 365)
028200             + (WKS-ANIO-MENOS-UNO / 4)
028300             - (WKS-ANIO-MENOS-UNO / 100)
028400             + (WKS-ANIO-MENOS-UNO / 400)
028500             + DIA-ACUM-MES (WKS-SUBINDICE)
028600             + WKS-FI-DIA.
028700     IF WKS-ES-BISIESTO AND WKS-FI-MES > 2
028800        ADD 1 TO WKS-DIAS-ABS-INICIO
028900     END-IF.
029000     COMPUTE WKS-DIAS-DEVENGO =
029100             WKS-DIAS-ABS-CORRIDA - WKS-DIAS-ABS-INICIO.
029200     IF WKS-DIAS-DEVENGO < 0
029300        MOVE ZERO TO WKS-DIAS-DEVENGO
029400     END-IF.
029500 220-CALCULA-DIAS-DEVENGO-E. EXIT.
029600*--------> ANIO BISIESTO DE LA FECHA DE CORRIDA (DIVISIBLE ENTRE 4,
029700*          NO ENTRE 100 SALVO QUE TAMBIEN SEA DIVISIBLE ENTRE 400)
029800 221-VERIFICA-BISIESTO.
029900     MOVE ZERO TO WKS-BISIESTO.
030000     DIVIDE WKS-FC-ANIO BY 4   GIVING WKS-DIV-TEMP
030100            REMAINDER WKS-RESTO-4.
030200     DIVIDE WKS-FC-ANIO BY 100 GIVING WKS-DIV-TEMP
030300            REMAINDER WKS-RESTO-100.
030400     DIVIDE WKS-FC-ANIO BY 400 GIVING WKS-DIV-TEMP
030500            REMAINDER WKS-RESTO-400.
030600     IF WKS-RESTO-4 = 0 AND
030700        (WKS-RESTO-100 NOT = 0 OR WKS-RESTO-400 = 0)
030800        SET WKS-ES-BISIESTO TO TRUE
030900     END-IF.
031000 221-VERIFICA-BISIESTO-E. EXIT.
031100*--------> ANIO BISIESTO DE LA FECHA DE INICIO DE DEVENGO
031200 222-VERIFICA-BISIESTO-INIC.
031300     MOVE ZERO TO WKS-BISIESTO.
031400     DIVIDE WKS-FI-ANIO BY 4   GIVING WKS-DIV-TEMP
031500            REMAINDER WKS-RESTO-4.
031600     DIVIDE WKS-FI-ANIO BY 100 GIVING WKS-DIV-TEMP
031700            REMAINDER WKS-RESTO-100.
031800     DIVIDE WKS-FI-ANIO BY 400 GIVING WKS-DIV-TEMP
031900            REMAINDER WKS-RESTO-400.
032000     IF WKS-RESTO-4 = 0 AND
032100        (WKS-RESTO-100 NOT = 0 OR WKS-RESTO-400 = 0)
032200        SET WKS-ES-BISIESTO TO TRUE
032300     END-IF.
032400 222-VERIFICA-BISIESTO-INIC-E. EXIT.
032500*--------> INTERES SIMPLE PRORRATEADO POR DIA SOBRE MES DE 30
032600*          DIAS: PRINCIPAL X (TASA / 100) X (DIAS / 30)
032700 230-CALCULA-INTERES.
032800     COMPUTE WKS-INTERES-CALC =
032900             PRE-PRINCIPAL * (PRE-TASA-MENSUAL / 100)
033000                            * (WKS-DIAS-DEVENGO / 30).
033100     COMPUTE RIN-INTERES ROUNDED = WKS-INTERES-CALC.
033200     COMPUTE WKS-TOTAL-CALC = PRE-PRINCIPAL + RIN-INTERES.
033300     ADD RIN-INTERES TO WKS-TOT-INTERES-CORRIDA.
033400 230-CALCULA-INTERES-E. EXIT.
033500*--------> PRESTAMO PASA A MORA SI EL DEVENGO SUPERA 365 DIAS
033600 240-VERIFICA-MORA.
033700     IF WKS-DIAS-DEVENGO > 365
033800        MOVE 'OVERDUE ' TO PRE-SITUACION
033900        ADD 1 TO WKS-REG-EN-MORA
034000     END-IF.
034100 240-VERIFICA-MORA-E. EXIT.
034200*--------> ESCRITURA DEL REGISTRO RESINT PARA ESTE PRESTAMO
034300 250-ESCRITURA-RESULTADO.
034400     MOVE SPACES               TO RIN-REGISTRO.
034500     MOVE PRE-ID                TO RIN-PRE-ID.
034600     MOVE PRE-PRINCIPAL          TO RIN-PRINCIPAL.
034700     MOVE WKS-DIAS-DEVENGO       TO RIN-DIAS.
034800     MOVE WKS-TOTAL-CALC         TO RIN-TOTAL.
034900     MOVE 'MONTHLY '             TO RIN-TIPO.
035000     WRITE RIN-REGISTRO.
035100 250-ESCRITURA-RESULTADO-E. EXIT.
035200*--------> ESCRITURA DEL TOTAL DE INTERES DEVENGADO EN LA CORRIDA
035300 290-ESCRITURA-TOTALES.
035400     MOVE SPACES TO CTL-REGISTRO.
035500     SET CTL-ES-INTERES TO TRUE.
035600     MOVE WKS-TOT-INTERES-CORRIDA TO CTL-INTERES-ACUM.
035700     WRITE CTL-REGISTRO.
035800     MOVE SPACES TO CTL-REGISTRO.
035900     SET CTL-ES-PRINCNEW TO TRUE.                                 SOL-0378
036000     MOVE WKS-TOT-PRINCIPAL-NUEVO TO CTL-EFECTIVO-RECIBIDO.       SOL-0378
036100     WRITE CTL-REGISTRO.
036200 290-ESCRITURA-TOTALES-E. EXIT.
036300*--------> CIERRE ORDENADO DE ARCHIVOS
036400 900-CIERRA-ARCHIVOS.
036500     CLOSE PRELOM PRELOMOU RESINT CTLTOT.
036600     DISPLAY 'INTACR02 - PRESTAMOS LEIDOS    : ' WKS-REG-LEIDOS
036700             UPON CONSOLE.
036800     DISPLAY 'INTACR02 - SERIALES NUEVOS      : '
036900             WKS-REG-NUEVOS UPON CONSOLE.
037000     DISPLAY 'INTACR02 - PRESTAMOS DEVENGARON : '
037100             WKS-REG-DEVENGAN UPON CONSOLE.
037200     DISPLAY 'INTACR02 - PRESTAMOS A MORA     : '
037300             WKS-REG-EN-MORA UPON CONSOLE.
037400 900-CIERRA-ARCHIVOS-E. EXIT.
