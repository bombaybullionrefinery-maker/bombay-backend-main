000100******************************************************************
000200* FECHA       : 19/06/1987                                       *
000300* PROGRAMADOR : M. CASTELLANOS (MAC)                              *
000400* APLICACION  : EMPENOS ORO Y PLATA                               *
000500* PROGRAMA    : TABCTL04                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : CUARTO Y ULTIMO PASO DEL LOTE. ARMA EL TABLERO    *
000800*             : DE CONTROL DE LA CORRIDA: REGISTRO DE PRESTAMOS   *
000900*             : CON QUIEBRE POR CLIENTE, BLOQUE DE RESUMEN        *
001000*             : (PRESTAMOS ACTIVOS, PRINCIPAL PENDIENTE, CLIENTES,*
001100*             : INTERES DEVENGADO, EFECTIVO RECIBIDO Y EFECTIVO   *
001200*             : EN CAJA) Y BLOQUE DE PRENDAS POR METAL.           *
001300* ARCHIVOS    : CLIMAE   (ENTRADA, MAESTRO DE CLIENTES)            *
001400*             : PRELOM   (ENTRADA, MAESTRO DE PRESTAMOS AL DIA)    *
001500*             : RESINT   (ENTRADA, INTERES DEVENGADO DEL PASO 2)   *
001600*             : CTLTOT   (ENTRADA, TOTALES DE LOS PASOS 1, 2 Y 3)  *
001700*             : REPCTL   (SALIDA, TABLERO DE CONTROL, IMPR 132)    *
001800* ACCION (ES) : EL MAESTRO DE PRESTAMOS Y EL INTERES DEVENGADO SE  *
001900*             : CARGAN EN TABLAS EN MEMORIA (VOLUMEN BAJO); LA     *
002000*             : TABLA DE PRESTAMOS SE ORDENA POR CLIENTE CON UN    *
002100*             : INTERCAMBIO SENCILLO PARA EL QUIEBRE DEL REGISTRO  *
002200* PROGRAMA(S) : NINGUNO                                            *
002300* INSTALADO   : 19/06/1987                                        *
002400******************************************************************
002500* BITACORA DE CAMBIOS                                            *
002600* 19/06/1987 MAC SOL-0101 PRIMERA VERSION, SOLO RESUMEN GENERAL   *
002700*            SIN QUIEBRE POR CLIENTE                              *
002800* 11/04/1988 MAC SOL-0105 SE AGREGA EL BLOQUE DE PRENDAS POR       *
002900*            METAL, TOMADO DE CTLTOT                              *
003000* 25/08/1990 MAC SOL-0122 SE AGREGA EL QUIEBRE POR CLIENTE CON     *
003100*            SUBTOTAL DE PRINCIPAL E INTERES                      *
003200* 14/02/1991 RTZ SOL-0158 SE CORRIGE EL CONTROL DE SALTO DE        *
003300*            PAGINA CUANDO HAY MAS DE 50 PRESTAMOS POR CLIENTE     *
003400* 08/11/1996 JLP SOL-0271 SE AGREGA EFECTIVO EN CAJA, RESTANDO EL  *
003500*            PRINCIPAL DE LOS PRESTAMOS NUEVOS DE LA CORRIDA       *
003600* 30/09/1998 JLP SOL-0305 REVISION Y2K: LA FECHA DE CORRIDA DEL    *
003700*            ENCABEZADO SE IMPRIME CON ANIO DE 4 DIGITOS           *
003800* 11/01/1999 JLP SOL-0306 CIERRE DE REVISION Y2K, SIN PENDIENTES   *
003900* 09/08/2006 NQV SOL-0379 SE TOMA EL REGISTRO CTLTOT PRINCNEW      *
004000*            ESCRITO POR INTACR02 PARA EL EFECTIVO EN CAJA         *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.                     TABCTL04.
004400 AUTHOR.                         M. CASTELLANOS.
004500 INSTALLATION.                   CASA DE EMPENOS EL QUETZAL.
004600 DATE-WRITTEN.                   19/06/1987.
004700 DATE-COMPILED.
004800 SECURITY.                       USO INTERNO UNICAMENTE.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CLIMAE ASSIGN TO CLIMAE
005600            FILE STATUS IS FS-CLIMAE.
005700     SELECT PRELOM ASSIGN TO PRELOM
005800            FILE STATUS IS FS-PRELOM.
005900     SELECT RESINT ASSIGN TO RESINT
006000            FILE STATUS IS FS-RESINT.
006100     SELECT CTLTOT ASSIGN TO CTLTOT
006200            FILE STATUS IS FS-CTLTOT.
006300     SELECT REPCTL ASSIGN TO REPCTL
006400            FILE STATUS IS FS-REPCTL.
006500 DATA DIVISION.
006600 FILE SECTION.
006700*                   MAESTRO DE CLIENTES - SOLO SE CUENTA
006800 FD  CLIMAE.
006900     COPY CLIMAE.
007000*                   MAESTRO DE PRESTAMOS AL DIA (SALIDA DEL PASO 3)
007100 FD  PRELOM.
007200     COPY PRELOM.
007300*                   INTERES DEVENGADO POR PRESTAMO (SALIDA PASO 2)
007400 FD  RESINT.
007500     COPY RESINT.
007600*                   TOTALES DE CONTROL DE LOS PASOS 1, 2 Y 3
007700 FD  CTLTOT.
007800     COPY CTLTOT.
007900*                   TABLERO DE CONTROL (IMPRESION 132 COLUMNAS)
008000 FD  REPCTL.
008100 01  CTL-LINEA                            PIC X(132).
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400*               C A M P O S    D E    T R A B A J O              *
008500******************************************************************
008600 01  WKS-CAMPOS-DE-TRABAJO.
008700     02 WKS-PROGRAMA                     PIC X(08) VALUE
008800                                         'TABCTL04'.
008900     02 WKS-FLAGS.
009000        04 WKS-INTERES-ENCONTRADO        PIC 9(01) VALUE ZERO.
009100           88 INTERES-OK                             VALUE 1.
009200     02 WKS-REG-CLIENTES                 PIC 9(07) COMP
009300                                         VALUE ZERO.
009400     02 WKS-REG-PRESTAMOS                PIC 9(07) COMP
009500                                         VALUE ZERO.
009600     02 WKS-REG-ACTIVOS                  PIC 9(07) COMP
009700                                         VALUE ZERO.
009800     02 WKS-LINEAS-EN-PAGINA              PIC 9(02) COMP
009900                                         VALUE ZERO.
010000     02 FILLER                           PIC X(05) VALUE SPACES.
010100*               FECHA DE CORRIDA, TOMADA DEL PRIMER CTLTOT LEIDO
010200*               (SE USA LA FECHA DEL SISTEMA OPERATIVO EN LA JCL;
010300*               AQUI SOLO SE IMPRIME LA QUE TRAE EL PRIMER ABONO
010400*               O PRESTAMO LEIDO, SI NO HAY SE DEJA EN CEROS)
010500 01  WKS-FECHA-CORRIDA                   PIC 9(08) VALUE ZERO.
010600 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
010700     02 WKS-FC-ANIO                       PIC 9(04).
010800     02 WKS-FC-MES                        PIC 9(02).
010900     02 WKS-FC-DIA                        PIC 9(02).
011000*               TABLA DE PRESTAMOS EN MEMORIA (VOLUMEN BAJO)
011100 01  WKS-CONTADOR-PRESTAMOS              PIC 9(04) COMP
011200                                         VALUE ZERO.
011300 01  WKS-TABLA-PRESTAMOS.
011400     02 WKS-PRE-TB OCCURS 2000 TIMES
011500                   INDEXED BY WKS-IX-PRE WKS-IX-EXT
011600                              WKS-IX-INT  WKS-IX-MENOR.
011700        03 WKS-ID-TB                     PIC X(12).
011800        03 WKS-SERIAL-TB                 PIC X(06).
011900        03 WKS-CLI-ID-TB                 PIC X(12).
012000        03 WKS-CLI-NOM-TB                 PIC X(30).
012100        03 WKS-PRINCIPAL-TB                PIC S9(09)V99.
012200        03 WKS-TASA-TB                     PIC 9(02)V99.
012300        03 WKS-FEC-PMO-TB                  PIC 9(08).
012400        03 WKS-SITUACION-TB                PIC X(08).
012500        03 WKS-INTERES-TB                   PIC S9(09)V99.
012600        03 WKS-TOTAL-TB                     PIC S9(09)V99.
012700*               AREA DE INTERCAMBIO PARA EL ORDENAMIENTO POR CLIENTE
012800 01  WKS-PRE-TB-TEMP.
012900     02 FILLER                           PIC X(12).
013000     02 FILLER                           PIC X(06).
013100     02 FILLER                           PIC X(12).
013200     02 FILLER                           PIC X(30).
013300     02 FILLER                           PIC S9(09)V99.
013400     02 FILLER                           PIC 9(02)V99.
013500     02 FILLER                           PIC 9(08).
013600     02 FILLER                           PIC X(08).
013700     02 FILLER                           PIC S9(09)V99.
013800     02 FILLER                           PIC S9(09)V99.
013900*               TABLA DE INTERES DEVENGADO (RESINT) EN MEMORIA
014000 01  WKS-CONTADOR-INTERES                PIC 9(04) COMP
014100                                         VALUE ZERO.
014200 01  WKS-TABLA-INTERES.
014300     02 WKS-RIN-TB OCCURS 2000 TIMES
014400                   INDEXED BY WKS-IX-RIN WKS-IX-BUSCA.
014500        03 WKS-RIN-ID-TB                  PIC X(12).
014600        03 WKS-RIN-INTERES-TB              PIC S9(09)V99.
014700        03 WKS-RIN-TOTAL-TB                PIC S9(09)V99.
014800*               ACUMULADORES DEL BLOQUE DE RESUMEN
014900 01  WKS-TOT-PRINCIPAL-ACTIVO            PIC S9(11)V99 COMP
015000                                         VALUE ZERO.
015100 01  WKS-TOT-INTERES-ACTIVO              PIC S9(11)V99 COMP
015200                                         VALUE ZERO.
015300 01  WKS-EFECTIVO-RECIBIDO               PIC S9(11)V99 COMP
015400                                         VALUE ZERO.
015500 01  WKS-INTERES-DEVENGADO-CORRIDA       PIC S9(11)V99 COMP
015600                                         VALUE ZERO.
015700 01  WKS-PRINCIPAL-NUEVO-CORRIDA         PIC S9(11)V99 COMP       SOL-0379
015800                                         VALUE ZERO.
015900 01  WKS-EFECTIVO-EN-CAJA                PIC S9(11)V99.
016000*               SUBTOTAL DEL CLIENTE EN CURSO (QUIEBRE)
016100 01  WKS-CLI-ID-ANTERIOR                 PIC X(12) VALUE SPACES.
016200 01  WKS-SUB-PRINCIPAL-CLIENTE           PIC S9(09)V99
016300                                         VALUE ZERO.
016400 01  WKS-SUB-INTERES-CLIENTE             PIC S9(09)V99
016500                                         VALUE ZERO.
016600*               DETALLE DE ORO Y PLATA, TOMADO DE CTLTOT
016700 01  WKS-ORO-CANT                        PIC 9(07) VALUE ZERO.
016800 01  WKS-ORO-BRUTO                       PIC 9(09)V999
016900                                         VALUE ZERO.
017000 01  WKS-ORO-FINO                        PIC 9(09)V999
017100                                         VALUE ZERO.
017200 01  WKS-ORO-VALOR                       PIC S9(11)V99
017300                                         VALUE ZERO.
017400 01  WKS-PLATA-CANT                      PIC 9(07) VALUE ZERO.
017500 01  WKS-PLATA-BRUTO                     PIC 9(09)V999
017600                                         VALUE ZERO.
017700 01  WKS-PLATA-FINO                      PIC 9(09)V999
017800                                         VALUE ZERO.
017900 01  WKS-PLATA-VALOR                     PIC S9(11)V99
018000                                         VALUE ZERO.
018100*               LINEAS DEL TABLERO DE CONTROL (132 COLUMNAS)
018200 01  WKS-ENCABEZADO.
018300     02 FILLER                           PIC X(27) VALUE
018400        'CASA DE EMPENOS EL QUETZAL'.
018500     02 FILLER                           PIC X(23) VALUE
018600        ' - TABLERO DE CONTROL -'.
018700     02 FILLER                           PIC X(13) VALUE
018800        '  CORRIDA DEL'.
018900     02 WKS-ENC-FECHA                    PIC X(10).
019000     02 FILLER                           PIC X(59) VALUE
019100                                         SPACES.
019200 01  WKS-ENCABEZADO-TBL REDEFINES WKS-ENCABEZADO.
019300     02 WKS-ENC-CAR                      PIC X(01)
019400                                         OCCURS 132 TIMES.
019500 01  WKS-SUBTIT-DETALLE.
019600     02 FILLER                           PIC X(07) VALUE
019700        'SERIAL'.
019800     02 FILLER                           PIC X(32) VALUE
019900        'CLIENTE'.
020000     02 FILLER                           PIC X(12) VALUE
020100        'FEC PRESTAMO'.
020200     02 FILLER                           PIC X(16) VALUE
020300        'PRINCIPAL'.
020400     02 FILLER                           PIC X(09) VALUE
020500        'TASA'.
020600     02 FILLER                           PIC X(16) VALUE
020700        'INTERES ACUM'.
020800     02 FILLER                           PIC X(16) VALUE
020900        'TOTAL DEBIDO'.
021000     02 FILLER                           PIC X(10) VALUE
021100        'ESTADO'.
021200     02 FILLER                           PIC X(14) VALUE
021300                                         SPACES.
021400 01  WKS-SUBTIT-TBL REDEFINES WKS-SUBTIT-DETALLE.
021500     02 WKS-SUBT-CAR                     PIC X(01)
021600                                         OCCURS 132 TIMES.
021700 01  WKS-LINEA-DETALLE.
021800     02 DET-SERIAL                       PIC X(07).
021900     02 DET-CLI-NOMBRE                   PIC X(32).
022000     02 DET-FECHA                        PIC X(12).
022100     02 DET-PRINCIPAL                    PIC Z,ZZZ,ZZ9.99-.
022200     02 FILLER                           PIC X(01).
022300     02 DET-TASA                         PIC ZZ9.99.
022400     02 FILLER                           PIC X(01).
022500     02 DET-INTERES                      PIC Z,ZZZ,ZZ9.99-.
022600     02 FILLER                           PIC X(01).
022700     02 DET-TOTAL                        PIC Z,ZZZ,ZZ9.99-.
022800     02 FILLER                           PIC X(01).
022900     02 DET-SITUACION                    PIC X(08).
023000     02 FILLER                           PIC X(24).
023100 01  WKS-LINEA-SUBTOTAL.
023200     02 FILLER                           PIC X(07) VALUE
023300                                         SPACES.
023400     02 FILLER                           PIC X(14) VALUE
023500        '  SUBTOTAL -'.
023600     02 SUB-CLI-ID                       PIC X(12).
023700     02 FILLER                           PIC X(07) VALUE
023800        'PRINC: '.
023900     02 SUB-PRINCIPAL                    PIC Z,ZZZ,ZZ9.99-.
024000     02 FILLER                           PIC X(04) VALUE
024100        ' INT'.
024200     02 FILLER                           PIC X(02) VALUE
024300        ': '.
024400     02 SUB-INTERES                      PIC Z,ZZZ,ZZ9.99-.
024500     02 FILLER                           PIC X(60).
024600 01  WKS-LINEA-RESUMEN.
024700     02 FILLER                           PIC X(34).
024800     02 RES-ROTULO                       PIC X(34).
024900     02 RES-VALOR                        PIC Z,ZZZ,ZZZ,ZZ9.99-.
025000     02 FILLER                           PIC X(47).
025100 01  WKS-LINEA-METAL.
025200     02 FILLER                           PIC X(08).
025300     02 MET-NOMBRE                       PIC X(08).
025400     02 FILLER                           PIC X(06) VALUE
025500        'PZAS: '.
025600     02 MET-CANT                         PIC ZZZ,ZZ9.
025700     02 FILLER                           PIC X(04) VALUE
025800        ' BR:'.
025900     02 MET-BRUTO                        PIC ZZ,ZZ9.999.
026000     02 FILLER                           PIC X(04) VALUE
026100        ' FN:'.
026200     02 MET-FINO                         PIC ZZ,ZZ9.999.
026300     02 FILLER                           PIC X(05) VALUE
026400        ' VAL:'.
026500     02 MET-VALOR                        PIC ZZ,ZZZ,ZZ9.99-.
026600     02 FILLER                           PIC X(56).
026700 01  FS-CLIMAE                           PIC X(02) VALUE '00'.
026800 01  FS-PRELOM                           PIC X(02) VALUE '00'.
026900 01  FS-RESINT                           PIC X(02) VALUE '00'.
027000 01  FS-CTLTOT                           PIC X(02) VALUE '00'.
027100 01  FS-REPCTL                           PIC X(02) VALUE '00'.
027200 PROCEDURE DIVISION.
027300 100-MAIN.
027400     PERFORM 110-APERTURA-ARCHIVOS
027500             THRU 110-APERTURA-ARCHIVOS-E.
027600     PERFORM 120-CUENTA-CLIENTES
027700             THRU 120-CUENTA-CLIENTES-E.
027800     PERFORM 130-CARGA-TABLA-INTERES
027900             THRU 130-CARGA-TABLA-INTERES-E.
028000     PERFORM 140-CARGA-TABLA-PRESTAMOS
028100             THRU 140-CARGA-TABLA-PRESTAMOS-E.
028200     PERFORM 150-LEE-TOTALES-CONTROL
028300             THRU 150-LEE-TOTALES-CONTROL-E.
028400     PERFORM 160-ORDENA-POR-CLIENTE
028500             THRU 160-ORDENA-POR-CLIENTE-E.
028600     PERFORM 200-IMPRIME-ENCABEZADO
028700             THRU 200-IMPRIME-ENCABEZADO-E.
028800     PERFORM 300-IMPRIME-REGISTRO
028900             THRU 300-IMPRIME-REGISTRO-E.
029000     PERFORM 400-IMPRIME-RESUMEN
029100             THRU 400-IMPRIME-RESUMEN-E.
029200     PERFORM 500-IMPRIME-METALES
029300             THRU 500-IMPRIME-METALES-E.
029400     PERFORM 900-CIERRA-ARCHIVOS
029500             THRU 900-CIERRA-ARCHIVOS-E.
029600     STOP RUN.
029700 100-MAIN-E. EXIT.
029800*--------> APERTURA DE ARCHIVOS DE ENTRADA Y SALIDA
029900 110-APERTURA-ARCHIVOS.
030000     OPEN INPUT CLIMAE.
030100     OPEN INPUT PRELOM.
030200     OPEN INPUT RESINT.
030300     OPEN INPUT CTLTOT.
030400     OPEN OUTPUT REPCTL.
030500     IF FS-CLIMAE NOT = '00' OR FS-PRELOM NOT = '00'
030600                             OR FS-RESINT NOT = '00'
030700                             OR FS-CTLTOT NOT = '00'
030800                             OR FS-REPCTL NOT = '00'
030900        DISPLAY '==> ERROR AL ABRIR ARCHIVOS DE TABCTL04' UPON
031000                CONSOLE
031100        MOVE 91 TO RETURN-CODE
031200        STOP RUN
031300     END-IF.
031400 110-APERTURA-ARCHIVOS-E. EXIT.
031500*--------> CUENTA LOS CLIENTES DEL MAESTRO (ESTILO ANTIGUO GO TO)
031600 120-CUENTA-CLIENTES.
031700 121-LEE-CLIMAE.
031800     READ CLIMAE AT END GO TO 120-CUENTA-CLIENTES-E.
031900     ADD 1 TO WKS-REG-CLIENTES.
032000     GO TO 121-LEE-CLIMAE.
032100 120-CUENTA-CLIENTES-E.
032200     CLOSE CLIMAE.
032300*--------> CARGA EL INTERES DEVENGADO DEL PASO 2 EN TABLA
032400 130-CARGA-TABLA-INTERES.
032500 131-LEE-RESINT.
032600     READ RESINT AT END GO TO 130-CARGA-TABLA-INTERES-E.
032700     ADD 1 TO WKS-CONTADOR-INTERES.
032800     SET WKS-IX-RIN TO WKS-CONTADOR-INTERES.
032900     MOVE RIN-PRE-ID    TO WKS-RIN-ID-TB (WKS-IX-RIN).
033000     MOVE RIN-INTERES    TO WKS-RIN-INTERES-TB (WKS-IX-RIN).
033100     MOVE RIN-TOTAL        TO WKS-RIN-TOTAL-TB (WKS-IX-RIN).
033200     ADD RIN-INTERES TO WKS-INTERES-DEVENGADO-CORRIDA.
033300     GO TO 131-LEE-RESINT.
033400 130-CARGA-TABLA-INTERES-E.
033500     CLOSE RESINT.
033600*--------> CARGA EL MAESTRO DE PRESTAMOS, CRUZANDO CON EL INTERES
033700 140-CARGA-TABLA-PRESTAMOS.
033800 141-LEE-PRELOM.
033900     READ PRELOM AT END GO TO 140-CARGA-TABLA-PRESTAMOS-E.
034000     ADD 1 TO WKS-REG-PRESTAMOS.
034100     IF WKS-FECHA-CORRIDA = ZERO
034200        MOVE PRE-FECHA-PRESTAMO TO WKS-FECHA-CORRIDA
034300     END-IF.
034400     ADD 1 TO WKS-CONTADOR-PRESTAMOS.
034500     SET WKS-IX-PRE TO WKS-CONTADOR-PRESTAMOS.
034600     MOVE PRE-ID              TO WKS-ID-TB (WKS-IX-PRE).
034700     MOVE PRE-SERIAL           TO WKS-SERIAL-TB (WKS-IX-PRE).
034800     MOVE PRE-CLI-ID            TO WKS-CLI-ID-TB (WKS-IX-PRE).
034900     MOVE PRE-CLI-NOMBRE         TO WKS-CLI-NOM-TB (WKS-IX-PRE).
035000     MOVE PRE-PRINCIPAL           TO WKS-PRINCIPAL-TB
035100                                         (WKS-IX-PRE).
035200     MOVE PRE-TASA-MENSUAL         TO WKS-TASA-TB (WKS-IX-PRE).
035300     MOVE PRE-FECHA-PRESTAMO        TO WKS-FEC-PMO-TB
035400                                         (WKS-IX-PRE).
035500     MOVE PRE-SITUACION              TO WKS-SITUACION-TB
035600                                         (WKS-IX-PRE).
035700     PERFORM 142-BUSCA-INTERES THRU 142-BUSCA-INTERES-E.
035800     IF PRE-VIGENTE
035900        ADD 1 TO WKS-REG-ACTIVOS
036000        ADD PRE-PRINCIPAL TO WKS-TOT-PRINCIPAL-ACTIVO
036100        ADD WKS-INTERES-TB (WKS-IX-PRE) TO WKS-TOT-INTERES-ACTIVO
036200     END-IF.
036300     GO TO 141-LEE-PRELOM.
036400 140-CARGA-TABLA-PRESTAMOS-E. EXIT.
036500*--------> BUSQUEDA SECUENCIAL DEL INTERES DEVENGADO DEL PRESTAMO
036600*          (TABLA PEQUENA, NO REQUIERE BUSQUEDA BINARIA)
036700 142-BUSCA-INTERES.
036800     MOVE ZERO TO WKS-INTERES-TB (WKS-IX-PRE)
036900                  WKS-TOTAL-TB (WKS-IX-PRE).
037000     MOVE ZERO TO WKS-INTERES-ENCONTRADO.
037100     SET WKS-IX-BUSCA TO 1.
037200 143-BUSCA-INTERES-CICLO.
037300     IF WKS-IX-BUSCA > WKS-CONTADOR-INTERES
037400        GO TO 142-BUSCA-INTERES-E
037500     END-IF.
037600     IF WKS-RIN-ID-TB (WKS-IX-BUSCA) = PRE-ID
037700        MOVE WKS-RIN-INTERES-TB (WKS-IX-BUSCA)
037800                TO WKS-INTERES-TB (WKS-IX-PRE)
037900        MOVE WKS-RIN-TOTAL-TB (WKS-IX-BUSCA)
038000                TO WKS-TOTAL-TB (WKS-IX-PRE)
038100        SET INTERES-OK TO TRUE
038200        GO TO 142-BUSCA-INTERES-E
038300     END-IF.
038400     SET WKS-IX-BUSCA UP BY 1.
038500     GO TO 143-BUSCA-INTERES-CICLO.
038600 142-BUSCA-INTERES-E. EXIT.
038700*--------> LEE LOS TOTALES DE CONTROL ESCRITOS EN LOS PASOS 1 A 3
038800 150-LEE-TOTALES-CONTROL.
038900 151-LEE-CTLTOT.
039000     READ CTLTOT AT END GO TO 150-LEE-TOTALES-CONTROL-E.
039100     EVALUATE TRUE
039200        WHEN CTL-ES-METAL AND CTL-METAL = 'GOLD  '
039300           MOVE CTL-CANT-PDAS       TO WKS-ORO-CANT
039400           MOVE CTL-PESO-BRUTO-TOT   TO WKS-ORO-BRUTO
039500           MOVE CTL-PESO-FINO-TOT     TO WKS-ORO-FINO
039600           MOVE CTL-VALOR-TOT           TO WKS-ORO-VALOR
039700        WHEN CTL-ES-METAL AND CTL-METAL = 'SILVER'
039800           MOVE CTL-CANT-PDAS       TO WKS-PLATA-CANT
039900           MOVE CTL-PESO-BRUTO-TOT   TO WKS-PLATA-BRUTO
040000           MOVE CTL-PESO-FINO-TOT     TO WKS-PLATA-FINO
040100           MOVE CTL-VALOR-TOT           TO WKS-PLATA-VALOR
040200        WHEN CTL-ES-EFECTIVO
040300           MOVE CTL-EFECTIVO-RECIBIDO TO WKS-EFECTIVO-RECIBIDO
040400        WHEN CTL-ES-PRINCNEW                                      SOL-0379
040500           MOVE CTL-EFECTIVO-RECIBIDO TO
040600                                 WKS-PRINCIPAL-NUEVO-CORRIDA      SOL-0379
040700        WHEN OTHER
040800           CONTINUE
040900     END-EVALUATE.
041000     GO TO 151-LEE-CTLTOT.
041100 150-LEE-TOTALES-CONTROL-E.
041200     CLOSE CTLTOT.
041300     COMPUTE WKS-EFECTIVO-EN-CAJA =
041400             WKS-EFECTIVO-RECIBIDO - WKS-PRINCIPAL-NUEVO-CORRIDA. SOL-0379
041500*--------> ORDENA LA TABLA DE PRESTAMOS POR CLIENTE (INTERCAMBIO
041600*          SENCILLO, VOLUMEN BAJO, PARA EL QUIEBRE DEL REGISTRO)
041700 160-ORDENA-POR-CLIENTE.
041800     SET WKS-IX-EXT TO 1.
041900 161-ORDENA-CICLO-EXT.
042000     IF WKS-IX-EXT >= WKS-CONTADOR-PRESTAMOS
042100        GO TO 160-ORDENA-POR-CLIENTE-E.
042200     SET WKS-IX-MENOR TO WKS-IX-EXT.
042300     SET WKS-IX-INT TO WKS-IX-EXT.
042400     SET WKS-IX-INT UP BY 1.
042500 162-ORDENA-CICLO-INT.
042600     IF WKS-IX-INT > WKS-CONTADOR-PRESTAMOS
042700        GO TO 163-ORDENA-INTERCAMBIA.
042800     IF WKS-CLI-ID-TB (WKS-IX-INT) < WKS-CLI-ID-TB (WKS-IX-MENOR)
042900        SET WKS-IX-MENOR TO WKS-IX-INT
043000     END-IF.
043100     SET WKS-IX-INT UP BY 1.
043200     GO TO 162-ORDENA-CICLO-INT.
043300 163-ORDENA-INTERCAMBIA.
043400     IF WKS-IX-MENOR NOT = WKS-IX-EXT
043500        MOVE WKS-PRE-TB (WKS-IX-EXT)   TO WKS-PRE-TB-TEMP
043600        MOVE WKS-PRE-TB (WKS-IX-MENOR) TO WKS-PRE-TB (WKS-IX-EXT)
043700        MOVE WKS-PRE-TB-TEMP            TO
043800                                  WKS-PRE-TB (WKS-IX-MENOR)
043900     END-IF.
044000     SET WKS-IX-EXT UP BY 1.
044100     GO TO 161-ORDENA-CICLO-EXT.
044200 160-ORDENA-POR-CLIENTE-E. EXIT.
044300*--------> ENCABEZADO Y SUBTITULO DEL TABLERO DE CONTROL
044400 200-IMPRIME-ENCABEZADO.
044500     MOVE WKS-FC-MES TO WKS-ENC-FECHA (1:2).
044600     MOVE '/'        TO WKS-ENC-FECHA (3:1).
044700     MOVE WKS-FC-DIA TO WKS-ENC-FECHA (4:2).
044800     MOVE '/'        TO WKS-ENC-FECHA (6:1).
044900     MOVE WKS-FC-ANIO TO WKS-ENC-FECHA (7:4).
045000     WRITE CTL-LINEA FROM WKS-ENCABEZADO
045100           AFTER ADVANCING TOP-OF-FORM.
045200     MOVE SPACES TO CTL-LINEA.
045300     WRITE CTL-LINEA AFTER ADVANCING 1 LINE.
045400     WRITE CTL-LINEA FROM WKS-SUBTIT-DETALLE
045500           AFTER ADVANCING 1 LINE.
045600     MOVE 4 TO WKS-LINEAS-EN-PAGINA.
045700 200-IMPRIME-ENCABEZADO-E. EXIT.
045800*--------> RECORRE LA TABLA ORDENADA POR CLIENTE Y ESCRIBE EL
045900*          DETALLE, CON SUBTOTAL AL CAMBIAR DE CLIENTE
046000 300-IMPRIME-REGISTRO.
046100     SET WKS-IX-PRE TO 1.
046200 301-IMPRIME-UN-PRESTAMO.
046300     IF WKS-IX-PRE > WKS-CONTADOR-PRESTAMOS
046400        IF WKS-CLI-ID-ANTERIOR NOT = SPACES
046500           PERFORM 320-IMPRIME-SUBTOTAL
046600                   THRU 320-IMPRIME-SUBTOTAL-E
046700        END-IF
046800        GO TO 300-IMPRIME-REGISTRO-E
046900     END-IF.
047000     IF WKS-CLI-ID-TB (WKS-IX-PRE) NOT = WKS-CLI-ID-ANTERIOR
047100        IF WKS-CLI-ID-ANTERIOR NOT = SPACES
047200           PERFORM 320-IMPRIME-SUBTOTAL
047300                   THRU 320-IMPRIME-SUBTOTAL-E
047400        END-IF
047500        MOVE WKS-CLI-ID-TB (WKS-IX-PRE) TO WKS-CLI-ID-ANTERIOR
047600        MOVE ZERO TO WKS-SUB-PRINCIPAL-CLIENTE
047700                     WKS-SUB-INTERES-CLIENTE
047800     END-IF.
047900     PERFORM 310-IMPRIME-DETALLE THRU 310-IMPRIME-DETALLE-E.
048000     ADD WKS-PRINCIPAL-TB (WKS-IX-PRE)
048100             TO WKS-SUB-PRINCIPAL-CLIENTE.
048200     ADD WKS-INTERES-TB (WKS-IX-PRE)
048300             TO WKS-SUB-INTERES-CLIENTE.
048400     SET WKS-IX-PRE UP BY 1.
048500     GO TO 301-IMPRIME-UN-PRESTAMO.
048600 300-IMPRIME-REGISTRO-E. EXIT.
048700*--------> UNA LINEA DE DETALLE DEL PRESTAMO, CON SALTO DE PAGINA
048800 310-IMPRIME-DETALLE.
048900     IF WKS-LINEAS-EN-PAGINA NOT < 50
049000        PERFORM 200-IMPRIME-ENCABEZADO
049100                THRU 200-IMPRIME-ENCABEZADO-E
049200     END-IF.
049300     MOVE SPACES TO WKS-LINEA-DETALLE.
049400     MOVE WKS-SERIAL-TB (WKS-IX-PRE)    TO DET-SERIAL.
049500     MOVE WKS-CLI-NOM-TB (WKS-IX-PRE)    TO DET-CLI-NOMBRE.
049600     MOVE WKS-FEC-PMO-TB (WKS-IX-PRE)     TO DET-FECHA.
049700     MOVE WKS-PRINCIPAL-TB (WKS-IX-PRE)    TO DET-PRINCIPAL.
049800     MOVE WKS-TASA-TB (WKS-IX-PRE)          TO DET-TASA.
049900     MOVE WKS-INTERES-TB (WKS-IX-PRE)        TO DET-INTERES.
050000     MOVE WKS-TOTAL-TB (WKS-IX-PRE)            TO DET-TOTAL.
050100     MOVE WKS-SITUACION-TB (WKS-IX-PRE)         TO DET-SITUACION.
050200     WRITE CTL-LINEA FROM WKS-LINEA-DETALLE
050300           AFTER ADVANCING 1 LINE.
050400     ADD 1 TO WKS-LINEAS-EN-PAGINA.
050500 310-IMPRIME-DETALLE-E. EXIT.
050600*--------> SUBTOTAL DE PRINCIPAL E INTERES DEL CLIENTE EN CURSO
050700 320-IMPRIME-SUBTOTAL.
050800     MOVE SPACES TO WKS-LINEA-SUBTOTAL.
050900     MOVE WKS-CLI-ID-ANTERIOR       TO SUB-CLI-ID.
051000     MOVE WKS-SUB-PRINCIPAL-CLIENTE TO SUB-PRINCIPAL.
051100     MOVE WKS-SUB-INTERES-CLIENTE   TO SUB-INTERES.
051200     WRITE CTL-LINEA FROM WKS-LINEA-SUBTOTAL
051300           AFTER ADVANCING 1 LINE.
051400     ADD 1 TO WKS-LINEAS-EN-PAGINA.
051500 320-IMPRIME-SUBTOTAL-E. EXIT.
051600*--------> BLOQUE DE RESUMEN GENERAL DE LA CORRIDA
051700 400-IMPRIME-RESUMEN.
051800     MOVE SPACES TO CTL-LINEA.
051900     WRITE CTL-LINEA AFTER ADVANCING 2 LINES.
052000     MOVE SPACES TO WKS-LINEA-RESUMEN.
052100     MOVE 'TOTAL PRESTAMOS ACTIVOS' TO RES-ROTULO.
052200     MOVE WKS-REG-ACTIVOS TO RES-VALOR.
052300     WRITE CTL-LINEA FROM WKS-LINEA-RESUMEN
052400           AFTER ADVANCING 1 LINE.
052500     MOVE SPACES TO WKS-LINEA-RESUMEN.
052600     MOVE 'TOTAL PRINCIPAL PENDIENTE' TO RES-ROTULO.
052700     MOVE WKS-TOT-PRINCIPAL-ACTIVO TO RES-VALOR.
052800     WRITE CTL-LINEA FROM WKS-LINEA-RESUMEN
052900           AFTER ADVANCING 1 LINE.
053000     MOVE SPACES TO WKS-LINEA-RESUMEN.
053100     MOVE 'TOTAL CLIENTES' TO RES-ROTULO.
053200     MOVE WKS-REG-CLIENTES TO RES-VALOR.
053300     WRITE CTL-LINEA FROM WKS-LINEA-RESUMEN
053400           AFTER ADVANCING 1 LINE.
053500     MOVE SPACES TO WKS-LINEA-RESUMEN.
053600     MOVE 'TOTAL INTERES DEVENGADO' TO RES-ROTULO.
053700     MOVE WKS-INTERES-DEVENGADO-CORRIDA TO RES-VALOR.
053800     WRITE CTL-LINEA FROM WKS-LINEA-RESUMEN
053900           AFTER ADVANCING 1 LINE.
054000     MOVE SPACES TO WKS-LINEA-RESUMEN.
054100     MOVE 'TOTAL EFECTIVO RECIBIDO' TO RES-ROTULO.
054200     MOVE WKS-EFECTIVO-RECIBIDO TO RES-VALOR.
054300     WRITE CTL-LINEA FROM WKS-LINEA-RESUMEN
054400           AFTER ADVANCING 1 LINE.
054500     MOVE SPACES TO WKS-LINEA-RESUMEN.
054600     MOVE 'EFECTIVO EN CAJA' TO RES-ROTULO.
054700     MOVE WKS-EFECTIVO-EN-CAJA TO RES-VALOR.
054800     WRITE CTL-LINEA FROM WKS-LINEA-RESUMEN
054900           AFTER ADVANCING 1 LINE.
055000 400-IMPRIME-RESUMEN-E. EXIT.
055100*--------> BLOQUE DE PRENDAS POR METAL (ORO Y PLATA), DE CTLTOT
055200 500-IMPRIME-METALES.
055300     MOVE SPACES TO CTL-LINEA.
055400     WRITE CTL-LINEA AFTER ADVANCING 2 LINES.
055500     MOVE SPACES TO WKS-LINEA-METAL.
055600     MOVE 'ORO     ' TO MET-NOMBRE.
055700     MOVE WKS-ORO-CANT  TO MET-CANT.
055800     MOVE WKS-ORO-BRUTO  TO MET-BRUTO.
055900     MOVE WKS-ORO-FINO    TO MET-FINO.
056000     MOVE WKS-ORO-VALOR    TO MET-VALOR.
056100     WRITE CTL-LINEA FROM WKS-LINEA-METAL
056200           AFTER ADVANCING 1 LINE.
056300     MOVE SPACES TO WKS-LINEA-METAL.
056400     MOVE 'PLATA   ' TO MET-NOMBRE.
056500     MOVE WKS-PLATA-CANT  TO MET-CANT.
056600     MOVE WKS-PLATA-BRUTO  TO MET-BRUTO.
056700     MOVE WKS-PLATA-FINO    TO MET-FINO.
056800     MOVE WKS-PLATA-VALOR    TO MET-VALOR.
056900     WRITE CTL-LINEA FROM WKS-LINEA-METAL
057000           AFTER ADVANCING 1 LINE.
057100 500-IMPRIME-METALES-E. EXIT.
057200*--------> CIERRE ORDENADO DE ARCHIVOS
057300 900-CIERRA-ARCHIVOS.
057400     CLOSE PRELOM RESINT REPCTL.
057500     DISPLAY 'TABCTL04 - CLIENTES EN MAESTRO : ' WKS-REG-CLIENTES
057600             UPON CONSOLE.
057700     DISPLAY 'TABCTL04 - PRESTAMOS LEIDOS     : '
057800             WKS-REG-PRESTAMOS UPON CONSOLE.
057900     DISPLAY 'TABCTL04 - PRESTAMOS ACTIVOS     : '
058000             WKS-REG-ACTIVOS UPON CONSOLE.
058100 900-CIERRA-ARCHIVOS-E. EXIT.
