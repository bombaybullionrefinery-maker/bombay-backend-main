000100******************************************************************
000200*               C O P Y   P R E N D A                           *
000300*  DETALLE DE PRENDAS EMPENADAS (ORO / PLATA), HIJO DE PRELOM   *
000400*  UN REGISTRO POR PIEZA O LOTE DE PIEZAS DE UN MISMO PRESTAMO  *
000500*------------------------------------------------------------------
000600* FECHA       : 19/06/1987                                      *
000700* PROGRAMADOR : M. CASTELLANOS (MAC)                             *
000800* DESCRIPCION : LAYOUT DEL ARCHIVO PRENDA (93 BYTES, VSEC)       *
000900******************************************************************
001000 01  PDA-REGISTRO.
001100     02 PDA-ID                           PIC X(12).
001200     02 PDA-PRE-ID                       PIC X(12).
001300     02 PDA-CANTIDAD                     PIC 9(03).
001400     02 PDA-DESCRIPCION                  PIC X(25).
001500     02 PDA-METAL                        PIC X(06).
001600        88 PDA-ES-ORO                               VALUE
001700                                         'GOLD  '.
001800        88 PDA-ES-PLATA                             VALUE
001900                                         'SILVER'.
002000     02 PDA-PESO-BRUTO                   PIC 9(05)V999.
002100     02 PDA-LEY                          PIC 9(03)V99.
002200     02 PDA-PESO-FINO                    PIC 9(05)V999.
002300     02 PDA-VALOR-TASADO                 PIC S9(09)V99.
002400     02 FILLER                           PIC X(03).
