000100******************************************************************
000200* FECHA       : 19/06/1987                                       *
000300* PROGRAMADOR : M. CASTELLANOS (MAC)                              *
000400* APLICACION  : EMPENOS ORO Y PLATA                               *
000500* PROGRAMA    : VALPRE01                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : VALIDA CADA PRENDA EMPENADA (ORO O PLATA) DEL     *
000800*             : ARCHIVO PRENDA, CALCULA EL PESO FINO (PESO  X    *
000900*             : LEY / 100) Y ESCRIBE EL ARCHIVO PRENDA ACTUALI-  *
001000*             : ZADO. LAS PRENDAS QUE NO PASAN VALIDACION VAN AL *
001100*             : REPORTE DE RECHAZOS. ACUMULA TOTALES DE PESO Y   *
001200*             : VALOR POR METAL PARA EL TABLERO DE CONTROL.      *
001300* ARCHIVOS    : PRENDA   (ENTRADA, ORDENADO POR PRE-ID)           *
001400*             : PRENDAOU (SALIDA, CON PESO FINO CALCULADO)        *
001500*             : CTLTOT   (SALIDA, TOTALES POR METAL)              *
001600* ACCION (ES) : UNICO PASO, SIN PARAMETROS DE ENTRADA             *
001700* PROGRAMA(S) : DEBD1R00 (BITACORA DE RECHAZOS)                   *
001800* INSTALADO   : 19/06/1987                                        *
001900******************************************************************
002000* BITACORA DE CAMBIOS                                            *
002100* 19/06/1987 MAC SOL-0098 PRIMERA VERSION                        *
002200* 11/04/1988 MAC SOL-0101 SE AGREGA VALIDACION BADVALUE PARA      *
002300*            PRENDAS CON VALOR TASADO NEGATIVO                   *
002400* 25/08/1990 MAC SOL-0117 REDONDEO DEL PESO FINO A 3 DECIMALES    *
002500*            SEGUN NUEVA NORMA DE LA GERENCIA DE OPERACIONES      *
002600* 14/02/1991 RTZ SOL-0155 SE AJUSTA CODIGO DE METAL PLATA SEGUN   *
002700*            NUEVO CATALOGO DE LA GERENCIA DE OPERACIONES         *
002800* 08/11/1996 JLP SOL-0268 SE AGREGA TABLA DE TOTALES POR METAL    *
002900*            INDEXADA PARA SIMPLIFICAR EL PARRAFO DE ACUMULACION  *
003000* 30/09/1998 JLP SOL-0299 REVISION Y2K DEL PROGRAMA; SIN IMPACTO  *
003100*            PORQUE VALPRE01 NO MANEJA CAMPOS DE FECHA, SE DEJA   *
003200*            CONSTANCIA ESCRITA PARA LA AUDITORIA DEL PROYECTO    *
003300* 06/02/2003 NQV SOL-0340 SE ARMA DESCRIPCION COMPLETA DEL        *
003400*            RECHAZO PARA EL REPORTE, EN LUGAR DEL CODIGO SOLO    *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.                     VALPRE01.
003800 AUTHOR.                         M. CASTELLANOS.
003900 INSTALLATION.                   CASA DE EMPENOS EL QUETZAL.
004000 DATE-WRITTEN.                   19/06/1987.
004100 DATE-COMPILED.
004200 SECURITY.                       USO INTERNO UNICAMENTE.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PRENDA ASSIGN TO PRENDA
005000            FILE STATUS IS FS-PRENDA.
005100     SELECT PRENDAOU ASSIGN TO PRENDAOU
005200            FILE STATUS IS FS-PRENDAOU.
005300     SELECT CTLTOT ASSIGN TO CTLTOT
005400            FILE STATUS IS FS-CTLTOT.
005500 DATA DIVISION.
005600 FILE SECTION.
005700*                   AREA DE ENTRADA - PRENDAS A VALIDAR
005800 FD  PRENDA.
005900     COPY PRENDA.
006000*                   AREA DE SALIDA - PRENDAS YA VALIDADAS
006100*                   (MISMO LAYOUT DE PRENDA, SE ESCRIBE POR MOVE)
006200 FD  PRENDAOU.
006300 01  PDA-SALIDA                          PIC X(93).
006400*                   AREA DE SALIDA - TOTALES DE CONTROL
006500 FD  CTLTOT.
006600     COPY CTLTOT.
006700 WORKING-STORAGE SECTION.
006800******************************************************************
006900*               C A M P O S    D E    T R A B A J O              *
007000******************************************************************
007100 01  WKS-CAMPOS-DE-TRABAJO.
007200     02 WKS-PROGRAMA                     PIC X(08) VALUE
007300                                         'VALPRE01'.
007400     02 WKS-FLAGS.
007500        04 WKS-FIN-PRENDA                 PIC 9(01) VALUE ZERO.
007600           88 FIN-PRENDA                             VALUE 1.
007700     02 WKS-REG-LEIDOS                   PIC 9(07) COMP
007800                                         VALUE ZERO.
007900     02 WKS-REG-ACEPTADOS                PIC 9(07) COMP
008000                                         VALUE ZERO.
008100     02 WKS-REG-RECHAZADOS               PIC 9(07) COMP
008200                                         VALUE ZERO.
008300     02 WKS-INDICE-METAL                 PIC 9(01) COMP
008400                                         VALUE ZERO.
008500     02 FILLER                           PIC X(05) VALUE SPACES.
008600*               TABLA DE TOTALES POR METAL (1=ORO, 2=PLATA)
008700 01  WKS-TOTALES-NOMBRES.
008800     02 WKS-TOT-ORO.
008900        04 WKS-TOT-ORO-CANT               PIC 9(07) COMP
009000                                         VALUE ZERO.
009100        04 WKS-TOT-ORO-BRUTO               PIC 9(09)V999 COMP
009200                                         VALUE ZERO.
009300        04 WKS-TOT-ORO-FINO                PIC 9(09)V999 COMP
009400                                         VALUE ZERO.
009500        04 WKS-TOT-ORO-VALOR               PIC S9(11)V99 COMP
009600                                         VALUE ZERO.
009700     02 WKS-TOT-PLATA.
009800        04 WKS-TOT-PLATA-CANT             PIC 9(07) COMP
009900                                         VALUE ZERO.
010000        04 WKS-TOT-PLATA-BRUTO             PIC 9(09)V999 COMP
010100                                         VALUE ZERO.
010200        04 WKS-TOT-PLATA-FINO              PIC 9(09)V999 COMP
010300                                         VALUE ZERO.
010400        04 WKS-TOT-PLATA-VALOR             PIC S9(11)V99 COMP
010500                                         VALUE ZERO.
010600 01  WKS-TOTALES-TABLA REDEFINES WKS-TOTALES-NOMBRES.
010700     02 WKS-TOT-METAL OCCURS 2 TIMES
010800                             INDEXED BY WKS-IX-METAL.
010900        04 WKS-TOT-CANT                    PIC 9(07) COMP.
011000        04 WKS-TOT-BRUTO                    PIC 9(09)V999 COMP.
011100        04 WKS-TOT-FINO                     PIC 9(09)V999 COMP.
011200        04 WKS-TOT-VALOR                    PIC S9(11)V99 COMP.
011300*               AREA PARA ARMAR EL VALOR ORIGEN DEL RECHAZO
011400 01  WKS-VALOR-RECHAZO-ALFA              PIC X(20).
011500 01  WKS-VALOR-RECHAZO-ENT REDEFINES WKS-VALOR-RECHAZO-ALFA.
011600     02 WKS-VR-ENTERO                      PIC 9(09).
011700     02 FILLER                             PIC X(11).
011800 01  WKS-VALOR-RECHAZO-DEC REDEFINES WKS-VALOR-RECHAZO-ALFA.
011900     02 WKS-VR-ENTERO-D                    PIC 9(05).
012000     02 FILLER                             PIC X(01).
012100     02 WKS-VR-DECIMAL                     PIC 9(03).
012200     02 FILLER                             PIC X(11).
012300 01  WKS-MOTIVO-RECHAZO                  PIC X(09).
012400 01  WKS-DESCRIPCION-RECHAZO             PIC X(75).               SOL-0340
012500 01  FS-PRENDA                           PIC X(02) VALUE '00'.
012600 01  FS-PRENDAOU                         PIC X(02) VALUE '00'.
012700 01  FS-CTLTOT                           PIC X(02) VALUE '00'.
012800 PROCEDURE DIVISION.
012900 100-MAIN.
013000     PERFORM 110-APERTURA-ARCHIVOS
013100             THRU 110-APERTURA-ARCHIVOS-E.
013200     PERFORM 200-PROCESA-PRENDAS
013300             THRU 200-PROCESA-PRENDAS-E.
013400     PERFORM 290-ESCRITURA-TOTALES
013500             THRU 290-ESCRITURA-TOTALES-E.
013600     PERFORM 900-CIERRA-ARCHIVOS
013700             THRU 900-CIERRA-ARCHIVOS-E.
013800     STOP RUN.
013900 100-MAIN-E. EXIT.
014000*--------> APERTURA DE ARCHIVOS DE ENTRADA Y SALIDA
014100 110-APERTURA-ARCHIVOS.
014200     OPEN INPUT PRENDA.
014300     OPEN OUTPUT PRENDAOU.
014400     OPEN OUTPUT CTLTOT.
014500     IF FS-PRENDA NOT = '00' OR FS-PRENDAOU NOT = '00'
014600                              OR FS-CTLTOT NOT = '00'
014700        DISPLAY '==> ERROR AL ABRIR ARCHIVOS DE VALPRE01'
014800                UPON CONSOLE
014900        DISPLAY '    FS-PRENDA   = ' FS-PRENDA UPON CONSOLE
015000        DISPLAY '    FS-PRENDAOU = ' FS-PRENDAOU UPON CONSOLE
015100        DISPLAY '    FS-CTLTOT   = ' FS-CTLTOT UPON CONSOLE
015200        MOVE 91 TO RETURN-CODE
015300        STOP RUN
015400     END-IF.
015500 110-APERTURA-ARCHIVOS-E. EXIT.
015600*--------> LECTURA SECUENCIAL DE PRENDAS (ESTILO ANTIGUO GO TO)
015700 200-PROCESA-PRENDAS.
015800     READ PRENDA AT END GO TO 200-PROCESA-PRENDAS-E.
015900     ADD 1 TO WKS-REG-LEIDOS.
016000     PERFORM 210-VALIDA-PRENDA THRU 210-VALIDA-PRENDA-E.
016100     GO TO 200-PROCESA-PRENDAS.
016200 200-PROCESA-PRENDAS-E. EXIT.
016300*--------> VALIDACION DE CAMPOS DE LA PRENDA
016400 210-VALIDA-PRENDA.
016500     MOVE SPACES TO WKS-MOTIVO-RECHAZO.
016600     EVALUATE TRUE
016700        WHEN PDA-METAL NOT = 'GOLD  ' AND
016800             PDA-METAL NOT = 'SILVER'
016900           MOVE 'BADMETAL ' TO WKS-MOTIVO-RECHAZO
017000        WHEN PDA-CANTIDAD < 1
017100           MOVE 'BADQTY   ' TO WKS-MOTIVO-RECHAZO
017200        WHEN PDA-PESO-BRUTO NOT > 0
017300           MOVE 'BADWGT   ' TO WKS-MOTIVO-RECHAZO
017400        WHEN PDA-LEY NOT > 0 OR PDA-LEY > 100
017500           MOVE 'BADPURITY' TO WKS-MOTIVO-RECHAZO
017600        WHEN PDA-VALOR-TASADO < 0
017700           MOVE 'BADVALUE ' TO WKS-MOTIVO-RECHAZO
017800        WHEN OTHER
017900           CONTINUE
018000     END-EVALUATE.
018100     IF WKS-MOTIVO-RECHAZO = SPACES
018200        PERFORM 220-CALCULA-PESO-FINO
018300                THRU 220-CALCULA-PESO-FINO-E
018400        PERFORM 230-ACUMULA-METAL
018500                THRU 230-ACUMULA-METAL-E
018600        PERFORM 240-ESCRITURA-PRENDA
018700                THRU 240-ESCRITURA-PRENDA-E
018800        ADD 1 TO WKS-REG-ACEPTADOS
018900     ELSE
019000        PERFORM 250-RECHAZA-PRENDA
019100                THRU 250-RECHAZA-PRENDA-E
019200        ADD 1 TO WKS-REG-RECHAZADOS
019300     END-IF.
019400 210-VALIDA-PRENDA-E. EXIT.
019500*--------> PESO FINO = PESO BRUTO X LEY / 100, 3 DECIMALES
019600 220-CALCULA-PESO-FINO.
019700     COMPUTE PDA-PESO-FINO ROUNDED =
019800             PDA-PESO-BRUTO * PDA-LEY / 100.
019900 220-CALCULA-PESO-FINO-E. EXIT.
020000*--------> ACUMULA TOTALES POR METAL EN LA TABLA INDEXADA
020100 230-ACUMULA-METAL.
020200     IF PDA-METAL = 'GOLD  '
020300        SET WKS-IX-METAL TO 1
020400     ELSE
020500        SET WKS-IX-METAL TO 2
020600     END-IF.
020700     ADD PDA-CANTIDAD    TO WKS-TOT-CANT (WKS-IX-METAL).
020800     ADD PDA-PESO-BRUTO  TO WKS-TOT-BRUTO (WKS-IX-METAL).
020900     ADD PDA-PESO-FINO   TO WKS-TOT-FINO (WKS-IX-METAL).
021000     ADD PDA-VALOR-TASADO TO WKS-TOT-VALOR (WKS-IX-METAL).
021100 230-ACUMULA-METAL-E. EXIT.
021200*--------> ESCRITURA DE LA PRENDA YA VALIDADA
021300 240-ESCRITURA-PRENDA.
021400     WRITE PDA-SALIDA FROM PDA-REGISTRO.
021500 240-ESCRITURA-PRENDA-E. EXIT.
021600*--------> RECHAZO DE LA PRENDA, SE INFORMA AL REPORTE
021700 250-RECHAZA-PRENDA.
021800     MOVE SPACES TO WKS-DESCRIPCION-RECHAZO.                      SOL-0340
021900     EVALUATE WKS-MOTIVO-RECHAZO
022000        WHEN 'BADMETAL '
022100           MOVE SPACES TO WKS-VALOR-RECHAZO-ALFA
022200           MOVE PDA-METAL TO WKS-VALOR-RECHAZO-ALFA
022300           MOVE 'METAL DE LA PRENDA NO ES GOLD NI SILVER'
022400                TO WKS-DESCRIPCION-RECHAZO
022500        WHEN 'BADQTY   '
022600           MOVE ZERO TO WKS-VALOR-RECHAZO-ENT
022700           MOVE PDA-CANTIDAD TO WKS-VR-ENTERO
022800           MOVE 'CANTIDAD DE PRENDA MENOR A 1'
022900                TO WKS-DESCRIPCION-RECHAZO
023000        WHEN 'BADWGT   '
023100           MOVE ZERO TO WKS-VALOR-RECHAZO-DEC
023200           MOVE PDA-PESO-BRUTO TO WKS-VR-ENTERO-D
023300           MOVE 'PESO BRUTO DE LA PRENDA NO ES MAYOR QUE CERO'
023400                TO WKS-DESCRIPCION-RECHAZO
023500        WHEN 'BADPURITY'
023600           MOVE ZERO TO WKS-VALOR-RECHAZO-DEC
023700           MOVE PDA-LEY TO WKS-VR-ENTERO-D
023800           MOVE 'LEY DE LA PRENDA FUERA DEL RANGO 1 A 100'
023900                TO WKS-DESCRIPCION-RECHAZO
024000        WHEN 'BADVALUE '
024100           MOVE ZERO TO WKS-VALOR-RECHAZO-DEC
024200           MOVE PDA-VALOR-TASADO TO WKS-VR-ENTERO-D
024300           MOVE 'VALOR TASADO DE LA PRENDA ES NEGATIVO'
024400                TO WKS-DESCRIPCION-RECHAZO
024500     END-EVALUATE.
024600     CALL 'DEBD1R00' USING PDA-ID WKS-MOTIVO-RECHAZO
024700                            WKS-VALOR-RECHAZO-ALFA
024800                            WKS-DESCRIPCION-RECHAZO.
024900 250-RECHAZA-PRENDA-E. EXIT.
025000*--------> ESCRITURA DE LOS DOS REGISTROS DE TOTALES POR METAL
025100 290-ESCRITURA-TOTALES.
025200     MOVE SPACES TO CTL-REGISTRO.
025300     SET CTL-ES-METAL TO TRUE.
025400     MOVE 'GOLD  '             TO CTL-METAL.
025500     MOVE WKS-TOT-ORO-CANT      TO CTL-CANT-PDAS.
025600     MOVE WKS-TOT-ORO-BRUTO     TO CTL-PESO-BRUTO-TOT.
025700     MOVE WKS-TOT-ORO-FINO      TO CTL-PESO-FINO-TOT.
025800     MOVE WKS-TOT-ORO-VALOR     TO CTL-VALOR-TOT.
025900     WRITE CTL-REGISTRO.
026000     MOVE SPACES TO CTL-REGISTRO.
026100     SET CTL-ES-METAL TO TRUE.
026200     MOVE 'SILVER'             TO CTL-METAL.
026300     MOVE WKS-TOT-PLATA-CANT    TO CTL-CANT-PDAS.
026400     MOVE WKS-TOT-PLATA-BRUTO   TO CTL-PESO-BRUTO-TOT.
026500     MOVE WKS-TOT-PLATA-FINO    TO CTL-PESO-FINO-TOT.
026600     MOVE WKS-TOT-PLATA-VALOR   TO CTL-VALOR-TOT.
026700     WRITE CTL-REGISTRO.
026800 290-ESCRITURA-TOTALES-E. EXIT.
026900*--------> CIERRE ORDENADO DE ARCHIVOS
027000 900-CIERRA-ARCHIVOS.
027100     CLOSE PRENDA PRENDAOU CTLTOT.
027200     DISPLAY 'VALPRE01 - PRENDAS LEIDAS     : ' WKS-REG-LEIDOS
027300             UPON CONSOLE.
027400     DISPLAY 'VALPRE01 - PRENDAS ACEPTADAS   : '
027500             WKS-REG-ACEPTADOS UPON CONSOLE.
027600     DISPLAY 'VALPRE01 - PRENDAS RECHAZADAS   : '
027700             WKS-REG-RECHAZADOS UPON CONSOLE.
027800 900-CIERRA-ARCHIVOS-E. EXIT.
